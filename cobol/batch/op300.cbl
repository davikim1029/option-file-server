000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   PERMUTATION GENERATION                       *
000500*       EXPANDS EACH LIFETIME INTO LABELLED BUY->SELL ROWS        *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP300.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       10/03/1988.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            PERMUTATION GENERATION (UNIT 3).
002700*                        DRAINS THE LIFETIME STORE ONE CONTRACT
002800*                        AT A TIME - EVERY SNAPSHOT OF THE GROUP
002900*                        IS LOADED INTO A WORKING-STORAGE TABLE IN
003000*                        ASCENDING TIMESTAMP ORDER AS IT IS READ,
003100*                        THEN DELETED FROM THE LIFETIME STORE (R5
003200*                        STYLE DRAIN).  A GROUP OF FEWER THAN TWO
003300*                        ROWS IS THEREBY REMOVED WITH NO FURTHER
003400*                        ACTION (R11).  OTHERWISE EVERY ORDERED
003500*                        BUY/SELL PAIR IS WRITTEN TO THE
003600*                        PERMUTATION FILE WITH HOLD-SECONDS (VIA
003700*                        CALL "OP300"'S COMPANION OP040), PROFIT
003800*                        AND RETURN-PCT (R6-R9), FEATURE COLUMNS
003900*                        CARRIED FROM THE SELL ROW (R10).
004000*
004100*    VERSION.            1.0.00 OF 16/10/2025.
004200*
004300*    CALLED MODULES.     OP040 (HOLD-SECONDS).
004400*
004500*    FILES USED:
004600*                        OPLIFETM.   LIFETIME STORE (I-O, DRAINED).
004700*                        OPPERMX.    PERMUTATION FILE (I-O).
004800*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
004900*
005000*    ERROR MESSAGES USED.
005100*                        OP301, OP302, OP303.
005200*
005300* CHANGES:
005400* 10/03/88 VBC - ORIGINAL RELEASE AS PYPERMUT, EXPANDED EACH
005500*                EMPLOYEE'S CLOCKING PAIRS INTO LABELLED SHIFT
005600*                ROWS FOR THE BUREAU'S TIME-AND-ATTENDANCE
005700*                EXTRACT.                                          VBC001
005800* 21/08/91 RJH - TABLE SIZE RAISED FROM 200 TO 500 ENTRIES, THE
005900*                LARGER DEPOTS WERE OVERFLOWING EVERY MONTH END.   RJH002
006000* 06/04/95 MWS - ADDED THE OVERFLOW WARNING MESSAGE INSTEAD OF
006100*                SILENTLY TRUNCATING THE TABLE.                     MWS003
006200* 27/10/98 VBC - Y2K: CLOCKING TIMESTAMP WORK AREAS WIDENED TO
006300*                4-DIGIT YEAR THROUGHOUT.                           VBC004
006400* 19/02/04 DPK - FILE STATUS CHECKING TIGHTENED ON THE DRAINED
006500*                FILE'S OPEN.                                       DPK005
006600* 29/01/09 VBC - PORTED TO GNU COBOL.                              VBC006
006700* 16/10/25 VBC - 1.0.00 REWRITTEN AS OP300 FOR THE ETL SUITE,
006800*                DRAINING THE LIFETIME STORE INTO LABELLED
006900*                BUY/SELL PERMUTATION ROWS INSTEAD OF CLOCKING
007000*                PAIRS.  TABLE HOLDS UP TO WS-TABLE-MAX ROWS PER
007100*                CONTRACT - A CONTRACT WITH MORE SNAPSHOTS THAN
007200*                THAT LOGS A WARNING AND DROPS THE EXCESS FROM
007300*                THE PERMUTATION SET RATHER THAN ABENDING.          VBC007
007400*
007500*************************************************************************
007600*
007700* COPYRIGHT NOTICE.
007800* ****************
007900*
008000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
008100* UPDATED 2024-04-16.
008200*
008300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008500* 1976-2026 AND LATER.
008600*
008700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009000*
009100*************************************************************************
009200*
009300 ENVIRONMENT             DIVISION.
009400*===============================
009500*
009600 COPY  "ENVDIV.COB".
009700 INPUT-OUTPUT            SECTION.
009800 FILE-CONTROL.
009900*
010000     COPY "SELOPLTF.COB".
010100     COPY "SELOPPMX.COB".
010200     COPY "SELOPPRM.COB".
010300*
010400 DATA                    DIVISION.
010500*===============================
010600 FILE SECTION.
010700*
010800     COPY "FDOPLTF.COB".
010900     COPY "FDOPPMX.COB".
011000     COPY "FDOPPRM.COB".
011100*
011200 WORKING-STORAGE SECTION.
011300*----------------------
011400*
011500 77  WS-PROG-NAME        PIC X(15)  VALUE "OP300 (1.0.00)".
011600 77  WS-TABLE-MAX        PIC S9(5)  COMP  VALUE +2000.
011700*
011800 01  WS-FILE-STATUSES.
011900     03  WS-OPT-STATUS       PIC XX.
012000     03  WS-OPX-STATUS       PIC XX.
012100     03  WS-PRM-STATUS       PIC XX.
012200*
012300 01  WS-PRM-RRN          PIC 9(4)   COMP.
012400*
012500 01  WS-SWITCHES.
012600     03  WS-OPT-EOF-FLAG     PIC X      VALUE "N".
012700         88  WS-OPT-EOF              VALUE "Y".
012800     03  WS-OPX-FOUND-FLAG   PIC X      VALUE "N".
012900         88  WS-OPX-FOUND            VALUE "Y".
013000*
013100 01  WS-GROUP-BREAK-FIELDS.
013200     03  WS-GROUP-KEY        PIC X(21).
013300     03  WS-GROUP-COUNT      PIC S9(5)  COMP  VALUE ZERO.
013400     03  WS-TABLE-COUNT      PIC S9(5)  COMP  VALUE ZERO.
013500     03  WS-BATCH-COUNT      PIC S9(5)  COMP  VALUE ZERO.
013600     03  WS-BUY-IDX          PIC S9(5)  COMP.
013700     03  WS-SELL-IDX         PIC S9(5)  COMP.
013800     03  WS-SELL-START       PIC S9(5)  COMP.
013900*
014000*    ONE ENTRY PER SNAPSHOT OF THE CONTRACT CURRENTLY BEING
014100*    DRAINED, LOADED IN ASCENDING TIMESTAMP ORDER.
014200*
014300 01  WS-SNAP-TABLE.
014400     03  WS-SNAP-ENTRY  OCCURS 2000 TIMES.
014500         05  WSS-TIMESTAMP       PIC X(19).
014600         05  WSS-SYMBOL          PIC X(6).
014700         05  WSS-OPTION-TYPE     PIC 9.
014800         05  WSS-STRIKE-PRICE    PIC S9(7)V9(4)  COMP-3.
014900         05  WSS-LAST-PRICE      PIC S9(7)V9(4)  COMP-3.
015000         05  WSS-BID             PIC S9(7)V9(4)  COMP-3.
015100         05  WSS-ASK             PIC S9(7)V9(4)  COMP-3.
015200         05  WSS-DELTA           PIC S9V9(6)     COMP-3.
015300         05  WSS-GAMMA           PIC S9V9(6)     COMP-3.
015400         05  WSS-THETA           PIC S9V9(6)     COMP-3.
015500         05  WSS-VEGA            PIC S9V9(6)     COMP-3.
015600         05  WSS-RHO             PIC S9V9(6)     COMP-3.
015700         05  WSS-IV              PIC S9(3)V9(6)  COMP-3.
015800         05  WSS-DAYS-TO-EXP     PIC S9(5)V99    COMP-3.
015900         05  WSS-SPREAD          PIC S9(7)V9(4)  COMP-3.
016000         05  WSS-MID-PRICE       PIC S9(7)V9(4)  COMP-3.
016100         05  WSS-MONEYNESS       PIC S9(5)V9(6)  COMP-3.
016200*
016300*    WORK FIELDS FOR ONE BUY/SELL PAIR - KEPT OUT OF THE FD
016400*    RECORD AREA UNTIL AFTER THE EXISTENCE-CHECK READ (SAME
016500*    REASON AS OP100'S MERGE - THE READ REFILLS THE FD BUFFER).
016600*
016700 01  WS-PAIR-WORK.
016800     03  WS-PAIR-HOLD-SECONDS  PIC S9(9)      COMP.
016900     03  WS-PAIR-BUY-PRICE     PIC S9(7)V9(4) COMP-3.
017000     03  WS-PAIR-SELL-PRICE    PIC S9(7)V9(4) COMP-3.
017100     03  WS-PAIR-PROFIT        PIC S9(7)V9(4) COMP-3.
017200     03  WS-PAIR-RETURN-PCT    PIC S9(5)V9(6) COMP-3.
017300     03  WS-PAIR-RETURN-NA     PIC X.
017400*
017500 01  OP040-WS.
017600     03  OP040-BUY-STAMP       PIC X(19).
017700     03  OP040-SELL-STAMP      PIC X(19).
017800     03  OP040-HOLD-SECONDS    PIC S9(9)      COMP.
017900*
018000 01  ERROR-MESSAGES.
018100     03  OP301           PIC X(33) VALUE
018200         "OP301 Lifetime-Store open error-".
018300     03  OP302           PIC X(33) VALUE
018400         "OP302 Permutation file open err-".
018500     03  OP303           PIC X(30) VALUE
018600         "OP303 Param1 file open error -".
018700*
018800 PROCEDURE               DIVISION.
018900*===============================
019000*
019100 AA000-MAIN-PARA.
019200     PERFORM  AA010-OPEN-FILES-PARA
019300         THRU AA010-OPEN-FILES-EXIT.
019400     PERFORM  AA050-SCAN-GROUPS-PARA
019500         THRU AA050-SCAN-GROUPS-EXIT
019600         UNTIL WS-OPT-EOF.
019700     PERFORM  AA090-CLOSE-FILES-PARA
019800         THRU AA090-CLOSE-FILES-EXIT.
019900*
020000     DISPLAY  "OP300 PERMUTE - CONTRACTS PERMUTED = "
020100              OP-PR2-PERMUTE-CONTRACT-CNT.
020200     DISPLAY  "OP300 PERMUTE - ROWS WRITTEN        = "
020300              OP-PR2-PERMUTE-ROW-CNT.
020400*
020500     MOVE     ZERO TO RETURN-CODE.
020600     GOBACK.
020700*
020800*****************************************************
020900*  OPEN ALL FILES AND PRIME THE FIRST GROUP           *
021000*****************************************************
021100*
021200 AA010-OPEN-FILES-PARA.
021300     OPEN     I-O    OPTION-LIFETIME-FILE.
021400     IF       WS-OPT-STATUS NOT = "00"
021500              DISPLAY OP301 WS-OPT-STATUS
021600              MOVE     1 TO RETURN-CODE
021700              GOBACK
021800     END-IF.
021900*
022000     OPEN     I-O    OPTION-PERMUTATION-FILE.
022100     IF       WS-OPX-STATUS NOT = "00"
022200              DISPLAY OP302 WS-OPX-STATUS
022300              CLOSE    OPTION-LIFETIME-FILE
022400              MOVE     1 TO RETURN-CODE
022500              GOBACK
022600     END-IF.
022700*
022800     OPEN     I-O    OPTION-PARAM1-FILE.
022900     IF       WS-PRM-STATUS NOT = "00"
023000              DISPLAY OP303 WS-PRM-STATUS
023100              CLOSE    OPTION-LIFETIME-FILE
023200                       OPTION-PERMUTATION-FILE
023300              MOVE     1 TO RETURN-CODE
023400              GOBACK
023500     END-IF.
023600*
023700     MOVE     1 TO WS-PRM-RRN.
023800     READ     OPTION-PARAM1-FILE.
023900*
024000     MOVE     LOW-VALUES TO OPT-OSI-KEY OPT-TIMESTAMP.
024100     START    OPTION-LIFETIME-FILE KEY IS NOT LESS THAN OPT-OSI-KEY
024200              INVALID KEY MOVE "Y" TO WS-OPT-EOF-FLAG
024300     END-START.
024400     IF       NOT WS-OPT-EOF
024500              READ OPTION-LIFETIME-FILE NEXT RECORD
024600                   AT END MOVE "Y" TO WS-OPT-EOF-FLAG
024700              END-READ
024800     END-IF.
024900 AA010-OPEN-FILES-EXIT.
025000     EXIT.
025100*
025200*****************************************************
025300*  DRAIN ONE OSI-KEY GROUP FROM THE LIFETIME STORE     *
025400*  INTO THE WORKING-STORAGE TABLE (R6, R11)             *
025500*****************************************************
025600*
025700 AA050-SCAN-GROUPS-PARA.
025800     MOVE     OPT-OSI-KEY TO WS-GROUP-KEY.
025900     MOVE     ZERO TO WS-GROUP-COUNT.
026000     MOVE     ZERO TO WS-TABLE-COUNT.
026100     PERFORM  AA060-LOAD-ONE-ROW-PARA
026200         THRU AA060-LOAD-ONE-ROW-EXIT
026300         UNTIL WS-OPT-EOF OR OPT-OSI-KEY NOT = WS-GROUP-KEY.
026400*
026500     IF       WS-GROUP-COUNT >= 2
026600              PERFORM  AA070-EMIT-PERMUTATIONS-PARA
026700                  THRU AA070-EMIT-PERMUTATIONS-EXIT
026800              ADD      1 TO OP-PR2-PERMUTE-CONTRACT-CNT
026900              ADD      1 TO WS-BATCH-COUNT
027000              IF       WS-BATCH-COUNT = OP-PR1-PERMUTE-BATCH-SIZE
027100                       DISPLAY "OP300 - " WS-BATCH-COUNT
027200                               " CONTRACTS THIS PASS"
027300                       MOVE     ZERO TO WS-BATCH-COUNT
027400              END-IF
027500     END-IF.
027600 AA050-SCAN-GROUPS-EXIT.
027700     EXIT.
027800*
027900 AA060-LOAD-ONE-ROW-PARA.
028000     ADD      1 TO WS-GROUP-COUNT.
028100     IF       WS-GROUP-COUNT <= WS-TABLE-MAX
028200              MOVE WS-GROUP-COUNT      TO WS-TABLE-COUNT
028300              MOVE OPT-TIMESTAMP    TO WSS-TIMESTAMP    (WS-TABLE-COUNT)
028400              MOVE OPT-SYMBOL       TO WSS-SYMBOL       (WS-TABLE-COUNT)
028500              MOVE OPT-OPTION-TYPE  TO WSS-OPTION-TYPE  (WS-TABLE-COUNT)
028600              MOVE OPT-STRIKE-PRICE TO WSS-STRIKE-PRICE (WS-TABLE-COUNT)
028700              MOVE OPT-LAST-PRICE   TO WSS-LAST-PRICE   (WS-TABLE-COUNT)
028800              MOVE OPT-BID          TO WSS-BID          (WS-TABLE-COUNT)
028900              MOVE OPT-ASK          TO WSS-ASK          (WS-TABLE-COUNT)
029000              MOVE OPT-DELTA        TO WSS-DELTA        (WS-TABLE-COUNT)
029100              MOVE OPT-GAMMA        TO WSS-GAMMA        (WS-TABLE-COUNT)
029200              MOVE OPT-THETA        TO WSS-THETA        (WS-TABLE-COUNT)
029300              MOVE OPT-VEGA         TO WSS-VEGA         (WS-TABLE-COUNT)
029400              MOVE OPT-RHO          TO WSS-RHO          (WS-TABLE-COUNT)
029500              MOVE OPT-IV           TO WSS-IV           (WS-TABLE-COUNT)
029600              MOVE OPT-DAYS-TO-EXP  TO WSS-DAYS-TO-EXP  (WS-TABLE-COUNT)
029700              MOVE OPT-SPREAD       TO WSS-SPREAD       (WS-TABLE-COUNT)
029800              MOVE OPT-MID-PRICE    TO WSS-MID-PRICE    (WS-TABLE-COUNT)
029900              MOVE OPT-MONEYNESS    TO WSS-MONEYNESS    (WS-TABLE-COUNT)
030000     ELSE
030100              DISPLAY "OP300 WARNING - " WS-GROUP-KEY
030200                      " EXCEEDS " WS-TABLE-MAX
030300                      " SNAPSHOTS - EXTRA ROWS DROPPED"
030400     END-IF.
030500*
030600     DELETE   OPTION-LIFETIME-FILE RECORD.
030700     READ     OPTION-LIFETIME-FILE NEXT RECORD
030800              AT END MOVE "Y" TO WS-OPT-EOF-FLAG
030900     END-READ.
031000 AA060-LOAD-ONE-ROW-EXIT.
031100     EXIT.
031200*
031300*****************************************************
031400*  EMIT ONE ROW PER ORDERED BUY/SELL PAIR (R6-R10)    *
031500*****************************************************
031600*
031700 AA070-EMIT-PERMUTATIONS-PARA.
031800     PERFORM  AA071-EMIT-BUY-ROW-PARA
031900         THRU AA071-EMIT-BUY-ROW-EXIT
032000         VARYING WS-BUY-IDX FROM 1 BY 1
032100         UNTIL WS-BUY-IDX >= WS-TABLE-COUNT.
032200 AA070-EMIT-PERMUTATIONS-EXIT.
032300     EXIT.
032400*
032500 AA071-EMIT-BUY-ROW-PARA.
032600     COMPUTE  WS-SELL-START = WS-BUY-IDX + 1.
032700     PERFORM  AA072-EMIT-ONE-PAIR-PARA
032800         THRU AA072-EMIT-ONE-PAIR-EXIT
032900         VARYING WS-SELL-IDX FROM WS-SELL-START BY 1
033000         UNTIL WS-SELL-IDX > WS-TABLE-COUNT.
033100 AA071-EMIT-BUY-ROW-EXIT.
033200     EXIT.
033300*
033400 AA072-EMIT-ONE-PAIR-PARA.
033500     MOVE     WS-GROUP-KEY                  TO OPX-OSI-KEY.
033600     MOVE     WSS-TIMESTAMP (WS-BUY-IDX)     TO OPX-BUY-TIMESTAMP.
033700     MOVE     WSS-TIMESTAMP (WS-SELL-IDX)    TO OPX-SELL-TIMESTAMP.
033800*
033900     MOVE     WSS-TIMESTAMP (WS-BUY-IDX)     TO OP040-BUY-STAMP.
034000     MOVE     WSS-TIMESTAMP (WS-SELL-IDX)    TO OP040-SELL-STAMP.
034100     CALL     "OP040" USING OP040-WS.
034200     MOVE     OP040-HOLD-SECONDS             TO WS-PAIR-HOLD-SECONDS.
034300*
034400     MOVE     WSS-LAST-PRICE (WS-BUY-IDX)    TO WS-PAIR-BUY-PRICE.
034500     MOVE     WSS-LAST-PRICE (WS-SELL-IDX)   TO WS-PAIR-SELL-PRICE.
034600     COMPUTE  WS-PAIR-PROFIT =
034700              WS-PAIR-SELL-PRICE - WS-PAIR-BUY-PRICE.
034800     IF       WS-PAIR-BUY-PRICE = ZERO
034900              MOVE ZERO TO WS-PAIR-RETURN-PCT
035000              MOVE "Y"  TO WS-PAIR-RETURN-NA
035100     ELSE
035200              COMPUTE WS-PAIR-RETURN-PCT ROUNDED =
035300                      WS-PAIR-PROFIT / WS-PAIR-BUY-PRICE
035400              MOVE "N"  TO WS-PAIR-RETURN-NA
035500     END-IF.
035600*
035700     READ     OPTION-PERMUTATION-FILE
035800              INVALID KEY
035900                       MOVE "N" TO WS-OPX-FOUND-FLAG
036000              NOT INVALID KEY
036100                       MOVE "Y" TO WS-OPX-FOUND-FLAG
036200     END-READ.
036300*
036400     MOVE     WS-GROUP-KEY                   TO OPX-OSI-KEY.
036500     MOVE     WSS-TIMESTAMP (WS-BUY-IDX)      TO OPX-BUY-TIMESTAMP.
036600     MOVE     WSS-TIMESTAMP (WS-SELL-IDX)     TO OPX-SELL-TIMESTAMP.
036700     MOVE     WS-PAIR-HOLD-SECONDS            TO OPX-HOLD-SECONDS.
036800     MOVE     WS-PAIR-BUY-PRICE               TO OPX-BUY-PRICE.
036900     MOVE     WS-PAIR-SELL-PRICE              TO OPX-SELL-PRICE.
037000     MOVE     WS-PAIR-PROFIT                  TO OPX-PROFIT.
037100     MOVE     WS-PAIR-RETURN-PCT              TO OPX-RETURN-PCT.
037200     MOVE     WS-PAIR-RETURN-NA               TO OPX-RETURN-NA-FLAG.
037300*
037400     MOVE     WSS-SYMBOL       (WS-SELL-IDX)  TO OPX-SYMBOL.
037500     MOVE     WSS-OPTION-TYPE  (WS-SELL-IDX)  TO OPX-OPTION-TYPE.
037600     MOVE     WSS-STRIKE-PRICE (WS-SELL-IDX)  TO OPX-STRIKE-PRICE.
037700     MOVE     WSS-BID          (WS-SELL-IDX)  TO OPX-BID.
037800     MOVE     WSS-ASK          (WS-SELL-IDX)  TO OPX-ASK.
037900     MOVE     WSS-DELTA        (WS-SELL-IDX)  TO OPX-DELTA.
038000     MOVE     WSS-GAMMA        (WS-SELL-IDX)  TO OPX-GAMMA.
038100     MOVE     WSS-THETA        (WS-SELL-IDX)  TO OPX-THETA.
038200     MOVE     WSS-VEGA         (WS-SELL-IDX)  TO OPX-VEGA.
038300     MOVE     WSS-RHO          (WS-SELL-IDX)  TO OPX-RHO.
038400     MOVE     WSS-IV           (WS-SELL-IDX)  TO OPX-IV.
038500     MOVE     WSS-DAYS-TO-EXP  (WS-SELL-IDX)  TO OPX-DAYS-TO-EXP.
038600     MOVE     WSS-SPREAD       (WS-SELL-IDX)  TO OPX-SPREAD.
038700     MOVE     WSS-MID-PRICE    (WS-SELL-IDX)  TO OPX-MID-PRICE.
038800     MOVE     WSS-MONEYNESS    (WS-SELL-IDX)  TO OPX-MONEYNESS.
038900*
039000     IF       WS-OPX-FOUND
039100              REWRITE OP-PERMUTATION-RECORD
039200     ELSE
039300              WRITE   OP-PERMUTATION-RECORD
039400     END-IF.
039500     ADD      1 TO OP-PR2-PERMUTE-ROW-CNT.
039600 AA072-EMIT-ONE-PAIR-EXIT.
039700     EXIT.
039800*
039900*****************************************************
040000*  WRITE BACK CONTROL TOTALS AND CLOSE DOWN           *
040100*****************************************************
040200*
040300 AA090-CLOSE-FILES-PARA.
040400     REWRITE  OP-PARAM1-RECORD.
040500     CLOSE    OPTION-LIFETIME-FILE
040600              OPTION-PERMUTATION-FILE
040700              OPTION-PARAM1-FILE.
040800 AA090-CLOSE-FILES-EXIT.
040900     EXIT.

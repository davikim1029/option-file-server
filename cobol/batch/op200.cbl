000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   LIFETIME ARCHIVAL                            *
000500*        MOVES COMPLETED CONTRACTS OUT OF THE SNAPSHOT STORE      *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP200.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       04/11/1986.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            LIFETIME ARCHIVAL (UNIT 2).
002700*                        SCANS THE SNAPSHOT STORE IN KEY (OSI-KEY,
002800*                        TIMESTAMP) ORDER, CONTROL-BREAKING ON
002900*                        OSI-KEY.  A CONTRACT WHOSE GREATEST
003000*                        DAYS-TO-EXPIRATION IS ZERO OR LESS HAS
003100*                        EXPIRED (R3).  SHORT-LIVED GROUPS
003200*                        (FEWER THAN OP-PR1-MIN-SNAPSHOTS ROWS,
003300*                        R4) ARE PURGED OUTRIGHT; THE REST ARE
003400*                        COPIED TO THE LIFETIME STORE AND THEN
003500*                        REMOVED FROM THE SNAPSHOT STORE AS ONE
003600*                        UNIT (R5) - A CONTRACT NEVER SITS HALF
003700*                        IN EACH STORE AT THE END OF A PASS.
003800*
003900*    VERSION.            1.0.00 OF 15/10/2025.
004000*
004100*    CALLED MODULES.     NONE.
004200*
004300*    FILES USED:
004400*                        OPSNPSTR.   SNAPSHOT STORE (I-O).
004500*                        OPLIFETM.   LIFETIME STORE (I-O).
004600*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
004700*
004800*    ERROR MESSAGES USED.
004900*                        OP201, OP202, OP203.
005000*
005100* CHANGES:
005200* 04/11/86 VBC - ORIGINAL RELEASE AS PYARCHIV, A NIGHTLY
005300*                MASTER-FILE PURGE/ARCHIVE UTILITY FOR
005400*                LEAVERS.                                          VBC001
005500* 19/05/90 RJH - ARCHIVE-BATCH-SIZE PARAMETER ADDED SO LARGE
005600*                RUNS COULD BE SPLIT ACROSS NIGHTS.                RJH002
005700* 02/09/96 MWS - FIXED A CONTROL-BREAK BUG WHERE THE LAST GROUP
005800*                IN THE FILE WAS DROPPED WHEN IT HAD EXACTLY ONE
005900*                RECORD.                                           MWS003
006000* 14/12/98 VBC - Y2K: ARCHIVE-DATE STAMPING CONVERTED TO 4-DIGIT
006100*                YEAR.                                              VBC004
006200* 30/07/03 DPK - FILE STATUS CHECKING TIGHTENED ON THE ARCHIVE
006300*                FILE OPEN.                                         DPK005
006400* 29/01/09 VBC - PORTED TO GNU COBOL.                               VBC006
006500* 15/10/25 VBC - 1.0.00 REWRITTEN AS OP200 FOR THE ETL SUITE -
006600*                CONTROL BREAK ON OSI-KEY IN THE SAME STYLE AS
006700*                THE CHECK REGISTER'S EMPLOYEE BREAK IN PYRGSTR,
006800*                BUT WITH A MEASURE PASS BEFORE THE ACT PASS
006900*                SINCE THE COMPLETION TEST NEEDS THE WHOLE
007000*                GROUP'S MAXIMUM DAYS-TO-EXPIRATION FIRST (R3-R5). VBC007
007100*
007200*************************************************************************
007300*
007400* COPYRIGHT NOTICE.
007500* ****************
007600*
007700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007800* UPDATED 2024-04-16.
007900*
008000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008200* 1976-2026 AND LATER.
008300*
008400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008700*
008800*************************************************************************
008900*
009000 ENVIRONMENT             DIVISION.
009100*===============================
009200*
009300 COPY  "ENVDIV.COB".
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600*
009700     COPY "SELOPSNP.COB".
009800     COPY "SELOPLTF.COB".
009900     COPY "SELOPPRM.COB".
010000*
010100 DATA                    DIVISION.
010200*===============================
010300 FILE SECTION.
010400*
010500     COPY "FDOPSNP.COB".
010600     COPY "FDOPLTF.COB".
010700     COPY "FDOPPRM.COB".
010800*
010900 WORKING-STORAGE SECTION.
011000*----------------------
011100*
011200 77  WS-PROG-NAME        PIC X(15)  VALUE "OP200 (1.0.00)".
011300*
011400 01  WS-FILE-STATUSES.
011500     03  WS-OPN-STATUS       PIC XX.
011600     03  WS-OPT-STATUS       PIC XX.
011700     03  WS-PRM-STATUS       PIC XX.
011800*
011900 01  WS-PRM-RRN          PIC 9(4)   COMP.
012000*
012100 01  WS-SWITCHES.
012200     03  WS-OPN-EOF-FLAG     PIC X      VALUE "N".
012300         88  WS-OPN-EOF              VALUE "Y".
012400     03  WS-SAVE-EOF-FLAG    PIC X      VALUE "N".
012500         88  WS-SAVE-EOF             VALUE "Y".
012600     03  WS-OPT-FOUND-FLAG   PIC X      VALUE "N".
012700         88  WS-OPT-FOUND            VALUE "Y".
012800*
012900 01  WS-GROUP-BREAK-FIELDS.
013000     03  WS-GROUP-KEY        PIC X(21).
013100     03  WS-NEXT-GROUP-KEY   PIC X(21).
013200     03  WS-GROUP-COUNT      PIC S9(5)     COMP.
013300     03  WS-GROUP-MAX-DAYS   PIC S9(5)V99  COMP-3.
013400     03  WS-BATCH-COUNT      PIC S9(5)     COMP  VALUE ZERO.
013500*
013600 01  ERROR-MESSAGES.
013700     03  OP201           PIC X(34) VALUE
013800         "OP201 Snapshot-Store open error - ".
013900     03  OP202           PIC X(33) VALUE
014000         "OP202 Lifetime-Store open error-".
014100     03  OP203           PIC X(30) VALUE
014200         "OP203 Param1 file open error -".
014300*
014400 PROCEDURE               DIVISION.
014500*===============================
014600*
014700 AA000-MAIN-PARA.
014800     PERFORM  AA010-OPEN-FILES-PARA
014900         THRU AA010-OPEN-FILES-EXIT.
015000     PERFORM  AA050-SCAN-GROUPS-PARA
015100         THRU AA050-SCAN-GROUPS-EXIT
015200         UNTIL WS-OPN-EOF.
015300     PERFORM  AA090-CLOSE-FILES-PARA
015400         THRU AA090-CLOSE-FILES-EXIT.
015500*
015600     DISPLAY  "OP200 ARCHIVE - CONTRACTS ARCHIVED = "
015700              OP-PR2-ARCHIVE-CNT.
015800     DISPLAY  "OP200 ARCHIVE - CONTRACTS PURGED   = "
015900              OP-PR2-ARCHIVE-PURGE-CNT.
016000*
016100     MOVE     ZERO TO RETURN-CODE.
016200     GOBACK.
016300*
016400*****************************************************
016500*  OPEN ALL FILES AND PRIME THE FIRST GROUP           *
016600*****************************************************
016700*
016800 AA010-OPEN-FILES-PARA.
016900     OPEN     I-O    OPTION-SNAPSHOT-FILE.
017000     IF       WS-OPN-STATUS NOT = "00"
017100              DISPLAY OP201 WS-OPN-STATUS
017200              MOVE     1 TO RETURN-CODE
017300              GOBACK
017400     END-IF.
017500*
017600     OPEN     I-O    OPTION-LIFETIME-FILE.
017700     IF       WS-OPT-STATUS NOT = "00"
017800              DISPLAY OP202 WS-OPT-STATUS
017900              CLOSE    OPTION-SNAPSHOT-FILE
018000              MOVE     1 TO RETURN-CODE
018100              GOBACK
018200     END-IF.
018300*
018400     OPEN     I-O    OPTION-PARAM1-FILE.
018500     IF       WS-PRM-STATUS NOT = "00"
018600              DISPLAY OP203 WS-PRM-STATUS
018700              CLOSE    OPTION-SNAPSHOT-FILE
018800                       OPTION-LIFETIME-FILE
018900              MOVE     1 TO RETURN-CODE
019000              GOBACK
019100     END-IF.
019200*
019300     MOVE     1 TO WS-PRM-RRN.
019400     READ     OPTION-PARAM1-FILE.
019500*
019600     MOVE     LOW-VALUES TO OPN-OSI-KEY OPN-TIMESTAMP.
019700     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
019800              INVALID KEY MOVE "Y" TO WS-OPN-EOF-FLAG
019900     END-START.
020000     IF       NOT WS-OPN-EOF
020100              READ OPTION-SNAPSHOT-FILE NEXT RECORD
020200                   AT END MOVE "Y" TO WS-OPN-EOF-FLAG
020300              END-READ
020400     END-IF.
020500 AA010-OPEN-FILES-EXIT.
020600     EXIT.
020700*
020800*****************************************************
020900*  PROCESS ONE OSI-KEY GROUP (R3, R4, R5)             *
021000*****************************************************
021100*
021200 AA050-SCAN-GROUPS-PARA.
021300     MOVE     OPN-OSI-KEY TO WS-GROUP-KEY.
021400     PERFORM  AA060-MEASURE-GROUP-PARA
021500         THRU AA060-MEASURE-GROUP-EXIT.
021600*
021700     MOVE     WS-OPN-EOF-FLAG TO WS-SAVE-EOF-FLAG.
021800     IF       NOT WS-SAVE-EOF
021900              MOVE OPN-OSI-KEY TO WS-NEXT-GROUP-KEY
022000     END-IF.
022100*
022200     IF       WS-GROUP-MAX-DAYS NOT > ZERO
022300              IF   WS-GROUP-COUNT < OP-PR1-MIN-SNAPSHOTS
022400                   PERFORM  AA070-PURGE-GROUP-PARA
022500                       THRU AA070-PURGE-GROUP-EXIT
022600                   ADD      1 TO OP-PR2-ARCHIVE-PURGE-CNT
022700              ELSE
022800                   PERFORM  AA080-ARCHIVE-GROUP-PARA
022900                       THRU AA080-ARCHIVE-GROUP-EXIT
023000                   ADD      1 TO OP-PR2-ARCHIVE-CNT
023100              END-IF
023200*
023300              ADD      1 TO WS-BATCH-COUNT
023400              IF       WS-BATCH-COUNT = OP-PR1-ARCHIVE-BATCH-SIZE
023500                       DISPLAY "OP200 - " WS-BATCH-COUNT
023600                               " CONTRACTS THIS PASS"
023700                       MOVE     ZERO TO WS-BATCH-COUNT
023800              END-IF
023900              MOVE     WS-SAVE-EOF-FLAG TO WS-OPN-EOF-FLAG
024000              IF       NOT WS-OPN-EOF
024100                       MOVE WS-NEXT-GROUP-KEY TO OPN-OSI-KEY
024200                       MOVE LOW-VALUES         TO OPN-TIMESTAMP
024300                       START OPTION-SNAPSHOT-FILE
024400                             KEY IS NOT LESS THAN OPN-OSI-KEY
024500                             INVALID KEY MOVE "Y" TO WS-OPN-EOF-FLAG
024600                       END-START
024700                       IF   NOT WS-OPN-EOF
024800                            READ OPTION-SNAPSHOT-FILE NEXT RECORD
024900                                 AT END MOVE "Y" TO WS-OPN-EOF-FLAG
025000                            END-READ
025100                       END-IF
025200              END-IF
025300     END-IF.
025400 AA050-SCAN-GROUPS-EXIT.
025500     EXIT.
025600*
025700*****************************************************
025800*  PASS 1 - MEASURE THE GROUP'S SIZE AND MAX DAYS     *
025900*  TO EXPIRATION (R3) WITHOUT CHANGING EITHER STORE    *
026000*****************************************************
026100*
026200 AA060-MEASURE-GROUP-PARA.
026300     MOVE     ZERO            TO WS-GROUP-COUNT.
026400     MOVE     OPN-DAYS-TO-EXP TO WS-GROUP-MAX-DAYS.
026500     PERFORM  AA061-MEASURE-ONE-ROW-PARA
026600         THRU AA061-MEASURE-ONE-ROW-EXIT
026700         UNTIL WS-OPN-EOF OR OPN-OSI-KEY NOT = WS-GROUP-KEY.
026800 AA060-MEASURE-GROUP-EXIT.
026900     EXIT.
027000*
027100 AA061-MEASURE-ONE-ROW-PARA.
027200     ADD      1 TO WS-GROUP-COUNT.
027300     IF       OPN-DAYS-TO-EXP > WS-GROUP-MAX-DAYS
027400              MOVE OPN-DAYS-TO-EXP TO WS-GROUP-MAX-DAYS
027500     END-IF.
027600     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
027700              AT END MOVE "Y" TO WS-OPN-EOF-FLAG
027800     END-READ.
027900 AA061-MEASURE-ONE-ROW-EXIT.
028000     EXIT.
028100*
028200*****************************************************
028300*  PASS 2A - GROUP TOO SHORT TO BE USEFUL - PURGE IT  *
028400*  FROM THE SNAPSHOT STORE WITHOUT ARCHIVING (R4)      *
028500*****************************************************
028600*
028700 AA070-PURGE-GROUP-PARA.
028800     MOVE     WS-GROUP-KEY TO OPN-OSI-KEY.
028900     MOVE     LOW-VALUES   TO OPN-TIMESTAMP.
029000     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
029100              INVALID KEY CONTINUE
029200     END-START.
029300     READ     OPTION-SNAPSHOT-FILE NEXT RECORD.
029400     PERFORM  AA071-DELETE-ONE-ROW-PARA
029500         THRU AA071-DELETE-ONE-ROW-EXIT
029600         UNTIL OPN-OSI-KEY NOT = WS-GROUP-KEY.
029700 AA070-PURGE-GROUP-EXIT.
029800     EXIT.
029900*
030000 AA071-DELETE-ONE-ROW-PARA.
030100     DELETE   OPTION-SNAPSHOT-FILE RECORD.
030200     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
030300              AT END MOVE HIGH-VALUES TO OPN-OSI-KEY
030400     END-READ.
030500 AA071-DELETE-ONE-ROW-EXIT.
030600     EXIT.
030700*
030800*****************************************************
030900*  PASS 2B - GROUP HAS EXPIRED - COPY EVERY ROW TO    *
031000*  THE LIFETIME STORE THEN DROP IT FROM THE SNAPSHOT  *
031100*  STORE, ONE CONTRACT AT A TIME (R5)                  *
031200*****************************************************
031300*
031400 AA080-ARCHIVE-GROUP-PARA.
031500     MOVE     WS-GROUP-KEY TO OPN-OSI-KEY.
031600     MOVE     LOW-VALUES   TO OPN-TIMESTAMP.
031700     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
031800              INVALID KEY CONTINUE
031900     END-START.
032000     READ     OPTION-SNAPSHOT-FILE NEXT RECORD.
032100     PERFORM  AA081-ARCHIVE-ONE-ROW-PARA
032200         THRU AA081-ARCHIVE-ONE-ROW-EXIT
032300         UNTIL OPN-OSI-KEY NOT = WS-GROUP-KEY.
032400 AA080-ARCHIVE-GROUP-EXIT.
032500     EXIT.
032600*
032700 AA081-ARCHIVE-ONE-ROW-PARA.
032800     MOVE     OPN-OSI-KEY   TO OPT-OSI-KEY.
032900     MOVE     OPN-TIMESTAMP TO OPT-TIMESTAMP.
033000     READ     OPTION-LIFETIME-FILE
033100              INVALID KEY
033200                       MOVE "N" TO WS-OPT-FOUND-FLAG
033300              NOT INVALID KEY
033400                       MOVE "Y" TO WS-OPT-FOUND-FLAG
033500     END-READ.
033600     MOVE     OPN-SNAPSHOT-RECORD TO OPT-SNAPSHOT-RECORD.
033700     IF       WS-OPT-FOUND
033800              REWRITE OPT-SNAPSHOT-RECORD
033900     ELSE
034000              WRITE   OPT-SNAPSHOT-RECORD
034100     END-IF.
034200*
034300     DELETE   OPTION-SNAPSHOT-FILE RECORD.
034400     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
034500              AT END MOVE HIGH-VALUES TO OPN-OSI-KEY
034600     END-READ.
034700 AA081-ARCHIVE-ONE-ROW-EXIT.
034800     EXIT.
034900*
035000*****************************************************
035100*  WRITE BACK CONTROL TOTALS AND CLOSE DOWN           *
035200*****************************************************
035300*
035400 AA090-CLOSE-FILES-PARA.
035500     REWRITE  OP-PARAM1-RECORD.
035600     CLOSE    OPTION-SNAPSHOT-FILE
035700              OPTION-LIFETIME-FILE
035800              OPTION-PARAM1-FILE.
035900 AA090-CLOSE-FILES-EXIT.
036000     EXIT.

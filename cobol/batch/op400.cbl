000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   LIFESPAN ANALYTICS                           *
000500*         SUMMARISES EACH COMPLETED CONTRACT'S WHOLE HISTORY      *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP400.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       22/07/1991.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            LIFESPAN ANALYTICS (UNIT 4).
002700*                        SCANS THE SNAPSHOT STORE FOR COMPLETED
002800*                        CONTRACTS (SAME MAX(DAYS-TO-EXP) <= 0
002900*                        RULE AS OP200) AND WRITES ONE SUMMARY
003000*                        ROW PER CONTRACT TO THE LIFESPAN STORE -
003100*                        START/END DATE AND PRICE, TOTAL CHANGE,
003200*                        AVG/MAX/MIN IV OVER PRESENT VALUES ONLY
003300*                        (R12-R14), TOTAL SNAPSHOT COUNT.  A
003400*                        CONTRACT ALREADY HOLDING A LIFESPAN
003500*                        RECORD IS NEVER RECOMPUTED (R15).  THE
003600*                        SNAPSHOT STORE ITSELF IS NOT TOUCHED -
003700*                        THIS IS A READ-ONLY PASS OVER IT, UNLIKE
003800*                        OP200 WHICH DRAINS THE SAME "COMPLETED"
003900*                        CONTRACTS.
004000*
004100*    VERSION.            1.0.00 OF 17/10/2025.
004200*
004300*    CALLED MODULES.     NONE.
004400*
004500*    FILES USED:
004600*                        OPSNPSTR.   SNAPSHOT STORE (INPUT ONLY).
004700*                        OPLFSPAN.   LIFESPAN STORE (I-O).
004800*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
004900*
005000*    ERROR MESSAGES USED.
005100*                        OP401, OP402, OP403.
005200*
005300* CHANGES:
005400* 22/07/91 VBC - ORIGINAL RELEASE AS PYSUMRY, A NIGHTLY
005500*                SUMMARY OF EACH LEAVER'S WHOLE EMPLOYMENT
005600*                HISTORY FOR THE PENSIONS EXTRACT.                  VBC001
005700* 08/01/94 RJH - ADDED THE "ALREADY SUMMARISED" CHECK SO A
005800*                RE-RUN DID NOT DUPLICATE PENSION EXTRACT ROWS.     RJH002
005900* 30/06/97 MWS - AVERAGE/MAX/MIN PAY-RATE COLUMNS ADDED AT THE
006000*                PENSIONS OFFICE'S REQUEST.                         MWS003
006100* 11/12/98 VBC - Y2K: START/END DATE FIELDS CONVERTED TO
006200*                4-DIGIT YEAR.                                      VBC004
006300* 26/03/03 DPK - FILE STATUS CHECKING TIGHTENED ON THE SUMMARY
006400*                FILE OPEN.                                         DPK005
006500* 29/01/09 VBC - PORTED TO GNU COBOL.                              VBC006
006600* 17/10/25 VBC - 1.0.00 REWRITTEN AS OP400 FOR THE ETL SUITE -
006700*                SUMMARISES COMPLETED OPTION CONTRACTS INSTEAD
006800*                OF LEAVERS, READ-ONLY OVER THE SNAPSHOT STORE.
006900*                THE "MISSING IV" TEST TREATS OSI-IV = ZERO AS
007000*                NOT CAPTURED (THE SNAPSHOT LAYOUT CARRIES NO
007100*                SEPARATE PRESENT/ABSENT INDICATOR FOR THE
007200*                GREEKS BLOCK) - SAME CONVENTION AS
007300*                OSI-ITM-FLAG'S SPARE-BYTE DEFAULTING.              VBC007
007400*
007500*************************************************************************
007600*
007700* COPYRIGHT NOTICE.
007800* ****************
007900*
008000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
008100* UPDATED 2024-04-16.
008200*
008300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008500* 1976-2026 AND LATER.
008600*
008700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009000*
009100*************************************************************************
009200*
009300 ENVIRONMENT             DIVISION.
009400*===============================
009500*
009600 COPY  "ENVDIV.COB".
009700 INPUT-OUTPUT            SECTION.
009800 FILE-CONTROL.
009900*
010000     COPY "SELOPSNP.COB".
010100     COPY "SELOPLFS.COB".
010200     COPY "SELOPPRM.COB".
010300*
010400 DATA                    DIVISION.
010500*===============================
010600 FILE SECTION.
010700*
010800     COPY "FDOPSNP.COB".
010900     COPY "FDOPLFS.COB".
011000     COPY "FDOPPRM.COB".
011100*
011200 WORKING-STORAGE SECTION.
011300*----------------------
011400*
011500 77  WS-PROG-NAME        PIC X(15)  VALUE "OP400 (1.0.00)".
011600*
011700 01  WS-FILE-STATUSES.
011800     03  WS-OPN-STATUS       PIC XX.
011900     03  WS-OPL-STATUS       PIC XX.
012000     03  WS-PRM-STATUS       PIC XX.
012100*
012200 01  WS-PRM-RRN          PIC 9(4)   COMP.
012300*
012400 01  WS-SWITCHES.
012500     03  WS-OPN-EOF-FLAG     PIC X      VALUE "N".
012600         88  WS-OPN-EOF              VALUE "Y".
012700     03  WS-OPL-FOUND-FLAG   PIC X      VALUE "N".
012800         88  WS-OPL-FOUND            VALUE "Y".
012900*
013000 01  WS-GROUP-BREAK-FIELDS.
013100     03  WS-GROUP-KEY        PIC X(21).
013200     03  WS-GROUP-COUNT      PIC S9(5)     COMP.
013300     03  WS-GROUP-MAX-DAYS   PIC S9(5)V99  COMP-3.
013400*
013500*    VALUES SAVED OFF THE FIRST AND MOST-RECENTLY-READ ROW OF THE
013600*    GROUP CURRENTLY BEING SUMMARISED.
013700*
013800 01  WS-GROUP-WORK.
013900     03  WS-SYMBOL-SAVE        PIC X(6).
014000     03  WS-OPTION-TYPE-SAVE   PIC 9.
014100     03  WS-STRIKE-PRICE-SAVE  PIC S9(7)V9(4)  COMP-3.
014200     03  WS-START-DATE         PIC X(19).
014300     03  WS-END-DATE           PIC X(19).
014400     03  WS-START-PRICE        PIC S9(7)V9(4)  COMP-3.
014500     03  WS-END-PRICE          PIC S9(7)V9(4)  COMP-3.
014600     03  WS-IV-SUM             PIC S9(7)V9(6)  COMP-3.
014700     03  WS-IV-COUNT           PIC S9(5)       COMP.
014800     03  WS-IV-MAX             PIC S9(3)V9(6)  COMP-3.
014900     03  WS-IV-MIN             PIC S9(3)V9(6)  COMP-3.
015000*
015100 01  ERROR-MESSAGES.
015200     03  OP401           PIC X(35) VALUE
015300         "OP401 Snapshot-Store open error - ".
015400     03  OP402           PIC X(33) VALUE
015500         "OP402 Lifespan file open error -".
015600     03  OP403           PIC X(30) VALUE
015700         "OP403 Param1 file open error -".
015800*
015900 PROCEDURE               DIVISION.
016000*===============================
016100*
016200 AA000-MAIN-PARA.
016300     PERFORM  AA010-OPEN-FILES-PARA
016400         THRU AA010-OPEN-FILES-EXIT.
016500     PERFORM  AA050-SCAN-GROUPS-PARA
016600         THRU AA050-SCAN-GROUPS-EXIT
016700         UNTIL WS-OPN-EOF.
016800     PERFORM  AA090-CLOSE-FILES-PARA
016900         THRU AA090-CLOSE-FILES-EXIT.
017000*
017100     DISPLAY  "OP400 LIFESPAN - CONTRACTS SUMMARISED = "
017200              OP-PR2-LIFESPAN-CNT.
017300*
017400     MOVE     ZERO TO RETURN-CODE.
017500     GOBACK.
017600*
017700*****************************************************
017800*  OPEN ALL FILES AND PRIME THE FIRST GROUP           *
017900*****************************************************
018000*
018100 AA010-OPEN-FILES-PARA.
018200     OPEN     I-O    OPTION-SNAPSHOT-FILE.
018300     IF       WS-OPN-STATUS NOT = "00"
018400              DISPLAY OP401 WS-OPN-STATUS
018500              MOVE     1 TO RETURN-CODE
018600              GOBACK
018700     END-IF.
018800*
018900     OPEN     I-O    OPTION-LIFESPAN-FILE.
019000     IF       WS-OPL-STATUS NOT = "00"
019100              DISPLAY OP402 WS-OPL-STATUS
019200              CLOSE    OPTION-SNAPSHOT-FILE
019300              MOVE     1 TO RETURN-CODE
019400              GOBACK
019500     END-IF.
019600*
019700     OPEN     I-O    OPTION-PARAM1-FILE.
019800     IF       WS-PRM-STATUS NOT = "00"
019900              DISPLAY OP403 WS-PRM-STATUS
020000              CLOSE    OPTION-SNAPSHOT-FILE
020100                       OPTION-LIFESPAN-FILE
020200              MOVE     1 TO RETURN-CODE
020300              GOBACK
020400     END-IF.
020500*
020600     MOVE     1 TO WS-PRM-RRN.
020700     READ     OPTION-PARAM1-FILE.
020800*
020900     MOVE     LOW-VALUES TO OPN-OSI-KEY OPN-TIMESTAMP.
021000     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
021100              INVALID KEY MOVE "Y" TO WS-OPN-EOF-FLAG
021200     END-START.
021300     IF       NOT WS-OPN-EOF
021400              READ OPTION-SNAPSHOT-FILE NEXT RECORD
021500                   AT END MOVE "Y" TO WS-OPN-EOF-FLAG
021600              END-READ
021700     END-IF.
021800 AA010-OPEN-FILES-EXIT.
021900     EXIT.
022000*
022100*****************************************************
022200*  SUMMARISE ONE OSI-KEY GROUP (R12-R15)              *
022300*****************************************************
022400*
022500 AA050-SCAN-GROUPS-PARA.
022600     MOVE     OPN-OSI-KEY TO WS-GROUP-KEY.
022700*
022800     MOVE     WS-GROUP-KEY TO OPL-OSI-KEY.
022900     READ     OPTION-LIFESPAN-FILE
023000              INVALID KEY
023100                       MOVE "N" TO WS-OPL-FOUND-FLAG
023200              NOT INVALID KEY
023300                       MOVE "Y" TO WS-OPL-FOUND-FLAG
023400     END-READ.
023500*
023600     MOVE     ZERO TO WS-GROUP-COUNT WS-GROUP-MAX-DAYS
023700                      WS-IV-SUM WS-IV-COUNT WS-IV-MAX WS-IV-MIN.
023800*
023900     PERFORM  AA060-SCAN-ONE-ROW-PARA
024000         THRU AA060-SCAN-ONE-ROW-EXIT
024100         UNTIL WS-OPN-EOF OR OPN-OSI-KEY NOT = WS-GROUP-KEY.
024200*
024300     IF       WS-GROUP-MAX-DAYS NOT > ZERO
024400     AND      NOT WS-OPL-FOUND
024500              PERFORM  AA070-WRITE-LIFESPAN-PARA
024600                  THRU AA070-WRITE-LIFESPAN-EXIT
024700              ADD      1 TO OP-PR2-LIFESPAN-CNT
024800     END-IF.
024900 AA050-SCAN-GROUPS-EXIT.
025000     EXIT.
025100*
025200 AA060-SCAN-ONE-ROW-PARA.
025300     ADD      1 TO WS-GROUP-COUNT.
025400     IF       WS-GROUP-COUNT = 1
025500              MOVE OPN-TIMESTAMP    TO WS-START-DATE
025600              MOVE OPN-LAST-PRICE   TO WS-START-PRICE
025700              MOVE OPN-SYMBOL       TO WS-SYMBOL-SAVE
025800              MOVE OPN-OPTION-TYPE  TO WS-OPTION-TYPE-SAVE
025900              MOVE OPN-STRIKE-PRICE TO WS-STRIKE-PRICE-SAVE
026000              MOVE OPN-DAYS-TO-EXP  TO WS-GROUP-MAX-DAYS
026100     ELSE
026200              IF   OPN-DAYS-TO-EXP > WS-GROUP-MAX-DAYS
026300                   MOVE OPN-DAYS-TO-EXP TO WS-GROUP-MAX-DAYS
026400              END-IF
026500     END-IF.
026600     MOVE     OPN-TIMESTAMP  TO WS-END-DATE.
026700     MOVE     OPN-LAST-PRICE TO WS-END-PRICE.
026800*
026900     IF       OPN-IV NOT = ZERO
027000              ADD 1 TO WS-IV-COUNT
027100              ADD OPN-IV TO WS-IV-SUM
027200              IF WS-IV-COUNT = 1
027300                 MOVE OPN-IV TO WS-IV-MAX WS-IV-MIN
027400              ELSE
027500                 IF OPN-IV > WS-IV-MAX
027600                    MOVE OPN-IV TO WS-IV-MAX
027700                 END-IF
027800                 IF OPN-IV < WS-IV-MIN
027900                    MOVE OPN-IV TO WS-IV-MIN
028000                 END-IF
028100              END-IF
028200     END-IF.
028300*
028400     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
028500              AT END MOVE "Y" TO WS-OPN-EOF-FLAG
028600     END-READ.
028700 AA060-SCAN-ONE-ROW-EXIT.
028800     EXIT.
028900*
029000*****************************************************
029100*  WRITE THE LIFESPAN SUMMARY ROW (INSERT ONLY -      *
029200*  AA050 ALREADY GUARANTEED THE KEY WAS NOT FOUND)     *
029300*****************************************************
029400*
029500 AA070-WRITE-LIFESPAN-PARA.
029600     MOVE     WS-GROUP-KEY         TO OPL-OSI-KEY.
029700     MOVE     WS-SYMBOL-SAVE       TO OPL-SYMBOL.
029800     MOVE     WS-OPTION-TYPE-SAVE  TO OPL-OPTION-TYPE.
029900     MOVE     WS-STRIKE-PRICE-SAVE TO OPL-STRIKE-PRICE.
030000     MOVE     WS-START-DATE        TO OPL-START-DATE.
030100     MOVE     WS-END-DATE          TO OPL-END-DATE.
030200     MOVE     WS-START-PRICE       TO OPL-START-PRICE.
030300     MOVE     WS-END-PRICE         TO OPL-END-PRICE.
030400     COMPUTE  OPL-TOTAL-CHANGE = WS-END-PRICE - WS-START-PRICE.
030500*
030600     IF       WS-IV-COUNT > 0
030700              COMPUTE OPL-AVG-IV ROUNDED = WS-IV-SUM / WS-IV-COUNT
030800              MOVE     WS-IV-MAX TO OPL-MAX-IV
030900              MOVE     WS-IV-MIN TO OPL-MIN-IV
031000              MOVE     "Y" TO OPL-IV-PRESENT-FLAG
031100     ELSE
031200              MOVE     ZERO TO OPL-AVG-IV OPL-MAX-IV OPL-MIN-IV
031300              MOVE     "N" TO OPL-IV-PRESENT-FLAG
031400     END-IF.
031500*
031600     MOVE     WS-GROUP-COUNT TO OPL-TOTAL-SNAPSHOTS.
031700     WRITE    OP-LIFESPAN-RECORD.
031800 AA070-WRITE-LIFESPAN-EXIT.
031900     EXIT.
032000*
032100*****************************************************
032200*  WRITE BACK CONTROL TOTALS AND CLOSE DOWN           *
032300*****************************************************
032400*
032500 AA090-CLOSE-FILES-PARA.
032600     REWRITE  OP-PARAM1-RECORD.
032700     CLOSE    OPTION-SNAPSHOT-FILE
032800              OPTION-LIFESPAN-FILE
032900              OPTION-PARAM1-FILE.
033000 AA090-CLOSE-FILES-EXIT.
033100     EXIT.

000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   SUMMARY REPORT                               *
000500*         TOTAL/DISTINCT COUNTS FOR THE WHOLE RUN (UNIT 5)        *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP500.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       14/02/1993.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            SUMMARY REPORT (UNIT 5).
002700*                        COUNTS THE SNAPSHOT STORE (TOTAL ROWS,
002800*                        DISTINCT OSI-KEYS, DISTINCT SYMBOLS) AND
002900*                        THE LIFESPAN STORE (TOTAL ROWS), STORES
003000*                        THE FOUR COUNTS BACK INTO OPPARAM1 FOR
003100*                        THE OPERATOR LOG, THEN PRINTS THEM WITH
003200*                        THE RUN TIMESTAMP ON A SINGLE REPORT-
003300*                        WRITER CONTROL-FOOTING PAGE.  USES RW
003400*                        (REPORT WRITER) IN THE SAME STYLE AS
003500*                        PYRGSTR/VACPRINT, BUT AS AN UNATTENDED
003600*                        BATCH STEP - NO SCREEN SIZING, NO
003700*                        ACCEPT/DISPLAY AT, NO MENU LINKAGE.
003800*
003900*    VERSION.            1.0.00 OF 18/10/2025.
004000*
004100*    CALLED MODULES.     NONE.
004200*
004300*    FILES USED:
004400*                        OPSNPSTR.   SNAPSHOT STORE (INPUT ONLY).
004500*                        OPLFSPAN.   LIFESPAN STORE (INPUT ONLY).
004600*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
004700*                        PRINT-FILE. 132-COLUMN REPORT OUTPUT.
004800*
004900*    ERROR MESSAGES USED.
005000*                        OP501, OP502, OP503.
005100*
005200* CHANGES:
005300* 14/02/93 VBC - ORIGINAL RELEASE AS PYTOTALS, A SINGLE-PAGE
005400*                CONTROL-FOOTING REPORT OF THE NIGHT'S PAYROLL
005500*                RUN COUNTS FOR THE OPERATOR LOG.                   VBC001
005600* 11/09/95 RJH - ADDED THE DISTINCT-EMPLOYEE COUNT ALONGSIDE
005700*                THE RAW TRANSACTION COUNT.                         RJH002
005800* 03/03/99 VBC - Y2K: RUN-TIMESTAMP LINE CONVERTED TO 4-DIGIT
005900*                YEAR DISPLAY.                                      VBC003
006000* 20/10/02 DPK - FILE STATUS CHECKING TIGHTENED ON ALL THREE
006100*                INPUT OPENS.                                       DPK004
006200* 29/01/09 VBC - PORTED TO GNU COBOL.                               VBC005
006300* 18/10/25 VBC - 1.0.00 REWRITTEN AS OP500 FOR THE ETL SUITE -
006400*                REPORT SECTION LIFTED FROM PYRGSTR'S RD/TYPE
006500*                PAGE HEADING/TYPE CONTROL FOOTING SHAPE, SCREEN
006600*                AND MENU-LINKAGE PARTS DROPPED AS THIS RUNS
006700*                UNATTENDED BETWEEN JCL/SHELL STEPS.  COUNTS NOW
006800*                DRAWN FROM THE SNAPSHOT AND LIFESPAN STORES
006900*                RATHER THAN THE PAYROLL MASTER.                    VBC006
007000*
007100*************************************************************************
007200*
007300* COPYRIGHT NOTICE.
007400* ****************
007500*
007600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007700* UPDATED 2024-04-16.
007800*
007900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008100* 1976-2026 AND LATER.
008200*
008300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008400* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008600*
008700*************************************************************************
008800*
008900 ENVIRONMENT             DIVISION.
009000*===============================
009100*
009200 COPY  "ENVDIV.COB".
009300 INPUT-OUTPUT            SECTION.
009400 FILE-CONTROL.
009500*
009600     COPY "SELOPSNP.COB".
009700     COPY "SELOPLFS.COB".
009800     COPY "SELOPPRM.COB".
009900     COPY "SELPRINT.COB".
010000*
010100 DATA                    DIVISION.
010200*===============================
010300 FILE SECTION.
010400*
010500     COPY "FDOPSNP.COB".
010600     COPY "FDOPLFS.COB".
010700     COPY "FDOPPRM.COB".
010800*
010900 FD  PRINT-FILE
011000     REPORT IS OPTION-SUMMARY-REPORT.
011100*
011200 WORKING-STORAGE SECTION.
011300*----------------------
011400*
011500 77  WS-PROG-NAME        PIC X(15)  VALUE "OP500 (1.0.00)".
011600*
011700 01  WS-FILE-STATUSES.
011800     03  WS-OPN-STATUS       PIC XX.
011900     03  WS-OPL-STATUS       PIC XX.
012000     03  WS-PRM-STATUS       PIC XX.
012100     03  WS-PRT-STATUS       PIC XX.
012200*
012300 01  WS-PRM-RRN          PIC 9(4)   COMP.
012400*
012500 01  WS-SWITCHES.
012600     03  WS-OPN-EOF-FLAG     PIC X      VALUE "N".
012700         88  WS-OPN-EOF              VALUE "Y".
012800     03  WS-OPL-EOF-FLAG     PIC X      VALUE "N".
012900         88  WS-OPL-EOF              VALUE "Y".
013000*
013100 01  WS-BREAK-FIELDS.
013200     03  WS-PREV-KEY         PIC X(21)  VALUE LOW-VALUES.
013300     03  WS-PREV-SYMBOL      PIC X(6)   VALUE LOW-VALUES.
013400*
013500 01  ERROR-MESSAGES.
013600     03  OP501           PIC X(35) VALUE
013700         "OP501 Snapshot-Store open error - ".
013800     03  OP502           PIC X(33) VALUE
013900         "OP502 Lifespan file open error -".
014000     03  OP503           PIC X(30) VALUE
014100         "OP503 Param1 file open error -".
014200*
014300 REPORT                  SECTION.
014400*----------------------
014500*
014600 RD  OPTION-SUMMARY-REPORT
014700     CONTROL      FINAL
014800     PAGE LIMIT   OP-PR1-PAGE-LINES-L
014900     HEADING      1
015000     FIRST DETAIL 5
015100     LAST  DETAIL OP-PR1-PAGE-LINES-L.
015200*
015300 01  TYPE PAGE HEADING.
015400     03  LINE  1.
015500         05  COL   1     PIC X(15)   SOURCE WS-PROG-NAME.
015600         05  COL  20     PIC X(38)   VALUE
015700             "OPTION SNAPSHOT ETL - SUMMARY REPORT".
015800         05  COL 100     PIC X(19)   SOURCE OP-PR2-RUN-TIMESTAMP.
015900         05  COL 124     PIC X(5)    VALUE "PAGE ".
016000         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
016100     03  LINE  3.
016200         05  COL   1     PIC X(90)   VALUE ALL "-".
016300*
016400 01  TYPE CONTROL FOOTING FINAL.
016500     03  LINE + 2.
016600         05  COL   1     PIC X(22)   VALUE "TOTAL SNAPSHOTS".
016700         05  COL  30     PIC Z(8)9   SOURCE OP-PR2-TOTAL-SNAPSHOTS.
016800     03  LINE + 1.
016900         05  COL   1     PIC X(22)   VALUE "UNIQUE OPTIONS".
017000         05  COL  30     PIC Z(8)9   SOURCE OP-PR2-UNIQUE-OPTIONS.
017100     03  LINE + 1.
017200         05  COL   1     PIC X(22)   VALUE "UNIQUE SYMBOLS".
017300         05  COL  30     PIC Z(8)9   SOURCE OP-PR2-UNIQUE-SYMBOLS.
017400     03  LINE + 1.
017500         05  COL   1     PIC X(22)   VALUE "COMPLETED LIFESPANS".
017600         05  COL  30     PIC Z(8)9   SOURCE OP-PR2-COMPLETED-LIFESPANS.
017700     03  LINE + 2.
017800         05  COL   1     PIC X(22)   VALUE "RUN TIMESTAMP".
017900         05  COL  30     PIC X(19)   SOURCE OP-PR2-RUN-TIMESTAMP.
018000*
018100 PROCEDURE               DIVISION.
018200*===============================
018300*
018400 AA000-MAIN-PARA.
018500     PERFORM  AA010-OPEN-FILES-PARA
018600         THRU AA010-OPEN-FILES-EXIT.
018700*
018800     PERFORM  AA020-COUNT-SNAPSHOTS-PARA
018900         THRU AA020-COUNT-SNAPSHOTS-EXIT
019000         UNTIL WS-OPN-EOF.
019100     PERFORM  AA030-COUNT-LIFESPANS-PARA
019200         THRU AA030-COUNT-LIFESPANS-EXIT
019300         UNTIL WS-OPL-EOF.
019400     REWRITE  OP-PARAM1-RECORD.
019500*
019600     INITIATE  OPTION-SUMMARY-REPORT.
019700     GENERATE  OPTION-SUMMARY-REPORT.
019800     TERMINATE OPTION-SUMMARY-REPORT.
019900*
020000     PERFORM  AA090-CLOSE-FILES-PARA
020100         THRU AA090-CLOSE-FILES-EXIT.
020200*
020300     DISPLAY  "OP500 SUMMARY - TOTAL SNAPSHOTS     = "
020400              OP-PR2-TOTAL-SNAPSHOTS.
020500     DISPLAY  "OP500 SUMMARY - UNIQUE OPTIONS       = "
020600              OP-PR2-UNIQUE-OPTIONS.
020700     DISPLAY  "OP500 SUMMARY - UNIQUE SYMBOLS       = "
020800              OP-PR2-UNIQUE-SYMBOLS.
020900     DISPLAY  "OP500 SUMMARY - COMPLETED LIFESPANS  = "
021000              OP-PR2-COMPLETED-LIFESPANS.
021100*
021200     MOVE     ZERO TO RETURN-CODE.
021300     GOBACK.
021400*
021500*****************************************************
021600*  OPEN ALL FILES AND ZERO THE COUNTS THIS STEP OWNS  *
021700*****************************************************
021800*
021900 AA010-OPEN-FILES-PARA.
022000     OPEN     INPUT   OPTION-SNAPSHOT-FILE.
022100     IF       WS-OPN-STATUS NOT = "00"
022200              DISPLAY OP501 WS-OPN-STATUS
022300              MOVE     1 TO RETURN-CODE
022400              GOBACK
022500     END-IF.
022600*
022700     OPEN     INPUT   OPTION-LIFESPAN-FILE.
022800     IF       WS-OPL-STATUS NOT = "00"
022900              DISPLAY OP502 WS-OPL-STATUS
023000              CLOSE    OPTION-SNAPSHOT-FILE
023100              MOVE     1 TO RETURN-CODE
023200              GOBACK
023300     END-IF.
023400*
023500     OPEN     I-O     OPTION-PARAM1-FILE.
023600     IF       WS-PRM-STATUS NOT = "00"
023700              DISPLAY OP503 WS-PRM-STATUS
023800              CLOSE    OPTION-SNAPSHOT-FILE
023900                       OPTION-LIFESPAN-FILE
024000              MOVE     1 TO RETURN-CODE
024100              GOBACK
024200     END-IF.
024300*
024400     MOVE     1 TO WS-PRM-RRN.
024500     READ     OPTION-PARAM1-FILE.
024600     MOVE     ZERO TO OP-PR2-TOTAL-SNAPSHOTS
024700                      OP-PR2-UNIQUE-OPTIONS
024800                      OP-PR2-UNIQUE-SYMBOLS
024900                      OP-PR2-COMPLETED-LIFESPANS.
025000*
025100     OPEN     OUTPUT  PRINT-FILE.
025200*
025300     MOVE     LOW-VALUES TO OPN-OSI-KEY OPN-TIMESTAMP.
025400     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
025500              INVALID KEY MOVE "Y" TO WS-OPN-EOF-FLAG
025600     END-START.
025700     IF       NOT WS-OPN-EOF
025800              READ OPTION-SNAPSHOT-FILE NEXT RECORD
025900                   AT END MOVE "Y" TO WS-OPN-EOF-FLAG
026000              END-READ
026100     END-IF.
026200*
026300     MOVE     LOW-VALUES TO OPL-OSI-KEY.
026400     START    OPTION-LIFESPAN-FILE KEY IS NOT LESS THAN OPL-OSI-KEY
026500              INVALID KEY MOVE "Y" TO WS-OPL-EOF-FLAG
026600     END-START.
026700     IF       NOT WS-OPL-EOF
026800              READ OPTION-LIFESPAN-FILE NEXT RECORD
026900                   AT END MOVE "Y" TO WS-OPL-EOF-FLAG
027000              END-READ
027100     END-IF.
027200 AA010-OPEN-FILES-EXIT.
027300     EXIT.
027400*
027500*****************************************************
027600*  COUNT SNAPSHOT ROWS, DISTINCT KEYS AND SYMBOLS     *
027700*****************************************************
027800*
027900 AA020-COUNT-SNAPSHOTS-PARA.
028000     ADD      1 TO OP-PR2-TOTAL-SNAPSHOTS.
028100     IF       OPN-OSI-KEY NOT = WS-PREV-KEY
028200              ADD  1 TO OP-PR2-UNIQUE-OPTIONS
028300              MOVE OPN-OSI-KEY TO WS-PREV-KEY
028400     END-IF.
028500     IF       OPN-SYMBOL NOT = WS-PREV-SYMBOL
028600              ADD  1 TO OP-PR2-UNIQUE-SYMBOLS
028700              MOVE OPN-SYMBOL TO WS-PREV-SYMBOL
028800     END-IF.
028900*
029000     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
029100              AT END MOVE "Y" TO WS-OPN-EOF-FLAG
029200     END-READ.
029300 AA020-COUNT-SNAPSHOTS-EXIT.
029400     EXIT.
029500*
029600*****************************************************
029700*  COUNT LIFESPAN ROWS                                *
029800*****************************************************
029900*
030000 AA030-COUNT-LIFESPANS-PARA.
030100     ADD      1 TO OP-PR2-COMPLETED-LIFESPANS.
030200     READ     OPTION-LIFESPAN-FILE NEXT RECORD
030300              AT END MOVE "Y" TO WS-OPL-EOF-FLAG
030400     END-READ.
030500 AA030-COUNT-LIFESPANS-EXIT.
030600     EXIT.
030700*
030800*****************************************************
030900*  CLOSE DOWN                                         *
031000*****************************************************
031100*
031200 AA090-CLOSE-FILES-PARA.
031300     CLOSE    OPTION-SNAPSHOT-FILE
031400              OPTION-LIFESPAN-FILE
031500              OPTION-PARAM1-FILE
031600              PRINT-FILE.
031700 AA090-CLOSE-FILES-EXIT.
031800     EXIT.

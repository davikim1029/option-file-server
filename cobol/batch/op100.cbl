000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   SNAPSHOT INGESTION                           *
000500*             MERGES INCOMING QUOTES INTO THE SNAPSHOT STORE      *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP100.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       13/10/1985.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            SNAPSHOT INGESTION (UNIT 1).
002700*                        READS THE INCOMING SNAPSHOT FILE AND
002800*                        MERGES EVERY ROW INTO THE SNAPSHOT STORE
002900*                        ON KEY OSI-KEY + TIMESTAMP - A DUPLICATE
003000*                        KEY REPLACES THE STORED ROW (R1).  A
003100*                        BLANK TIMESTAMP IS STAMPED WITH THIS
003200*                        RUN'S TIMESTAMP (R2).  ONE INVOCATION
003300*                        PROCESSES ONE INPUT FILE - THE JCL/SHELL
003400*                        DRIVER RUNS THIS STEP ONCE PER FILE TO
003500*                        BE INGESTED, THE CONTROL TOTALS
003600*                        ACCUMULATING ACROSS THEM ALL.
003700*
003800*    VERSION.            1.0.00 OF 13/10/2025.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FILES USED:
004300*                        OPSNPIN.    INCOMING SNAPSHOT FILE.
004400*                        OPSNPSTR.   SNAPSHOT STORE.
004500*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
004600*
004700*    ERROR MESSAGES USED.
004800*                        OP101, OP102, OP103.
004900*
005000* CHANGES:
005100* 13/10/85 VBC - ORIGINAL RELEASE AS PYMERGE, A NIGHTLY
005200*                TRANSACTION-MERGE UTILITY FOR THE PAYROLL
005300*                MASTER.                                           VBC001
005400* 04/08/88 RJH - ADDED DUPLICATE-KEY REPLACE LOGIC, WAS
005500*                REJECT-AND-LOG BEFORE.                            RJH002
005600* 17/02/93 MWS - BATCH-SIZE COUNTER ADDED SO THE NIGHTLY LOG
005700*                SHOWS HOW MANY TRANSACTIONS WERE MERGED.          MWS003
005800* 26/11/98 VBC - Y2K: TRANSACTION DATE STAMP WINDOWING REMOVED,
005900*                4-DIGIT YEAR THROUGHOUT.                          VBC004
006000* 11/06/04 DPK - FILE STATUS CHECKING ADDED ON BOTH OPENS, RUN
006100*                WAS ABENDING WITH NO MESSAGE WHEN THE INPUT
006200*                FILE WAS MISSING.                                 DPK005
006300* 29/01/09 VBC - PORTED TO GNU COBOL.                               VBC006
006400* 13/10/25 VBC - 1.0.00 REWRITTEN AS OP100 FOR THE ETL SUITE -
006500*                STYLED ON PYRGSTR'S AA000-MAIN/AA010-OPEN-FILES
006600*                SHAPE, MERGE KEY CHANGED TO OSI-KEY + TIMESTAMP
006700*                (R1), BLANK-TIMESTAMP STAMPING ADDED (R2).        VBC007
006800*
006900*************************************************************************
007000*
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007500* UPDATED 2024-04-16.
007600*
007700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007900* 1976-2026 AND LATER.
008000*
008100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008400*
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*===============================
008900*
009000 COPY  "ENVDIV.COB".
009100 INPUT-OUTPUT            SECTION.
009200 FILE-CONTROL.
009300*
009400     COPY "SELOPIN.COB".
009500     COPY "SELOPSNP.COB".
009600     COPY "SELOPPRM.COB".
009700*
009800 DATA                    DIVISION.
009900*===============================
010000 FILE SECTION.
010100*
010200     COPY "FDOPIN.COB".
010300     COPY "FDOPSNP.COB".
010400     COPY "FDOPPRM.COB".
010500*
010600 WORKING-STORAGE SECTION.
010700*----------------------
010800*
010900 77  WS-PROG-NAME        PIC X(15)  VALUE "OP100 (1.0.00)".
011000*
011100 01  WS-FILE-STATUSES.
011200     03  WS-OPI-STATUS       PIC XX.
011300     03  WS-OPN-STATUS       PIC XX.
011400     03  WS-PRM-STATUS       PIC XX.
011500*
011600 01  WS-PRM-RRN          PIC 9(4)   COMP.
011700*
011800 01  WS-SWITCHES.
011900     03  WS-OPI-EOF-FLAG     PIC X      VALUE "N".
012000         88  WS-OPI-EOF              VALUE "Y".
012100     03  WS-OPN-FOUND-FLAG   PIC X      VALUE "N".
012200         88  WS-OPN-FOUND            VALUE "Y".
012300*
012400 01  ERROR-MESSAGES.
012500     03  OP101           PIC X(34) VALUE
012600         "OP101 Snapshot-In file not found -".
012700     03  OP102           PIC X(35) VALUE
012800         "OP102 Snapshot-Store open error - ".
012900     03  OP103           PIC X(30) VALUE
013000         "OP103 Param1 file open error -".
013100*
013200 PROCEDURE               DIVISION.
013300*===============================
013400*
013500 AA000-MAIN-PARA.
013600     PERFORM  AA010-OPEN-FILES-PARA
013700         THRU AA010-OPEN-FILES-EXIT.
013800     PERFORM  AA050-INGEST-SNAPSHOTS-PARA
013900         THRU AA050-INGEST-SNAPSHOTS-EXIT
014000         UNTIL WS-OPI-EOF.
014100     PERFORM  AA090-CLOSE-FILES-PARA
014200         THRU AA090-CLOSE-FILES-EXIT.
014300*
014400     DISPLAY  "OP100 INGEST - RECORDS READ   = "
014500              OP-PR2-INGEST-READ-CNT.
014600     DISPLAY  "OP100 INGEST - RECORDS MERGED = "
014700              OP-PR2-INGEST-MERGE-CNT.
014800     DISPLAY  "OP100 INGEST - FILES PROCESSED = "
014900              OP-PR2-INGEST-FILES-CNT.
015000*
015100     MOVE     ZERO TO RETURN-CODE.
015200     GOBACK.
015300*
015400*****************************************************
015500*  OPEN ALL FILES AND PICK UP THE RUN TIMESTAMP       *
015600*****************************************************
015700*
015800 AA010-OPEN-FILES-PARA.
015900     OPEN     INPUT  OPTION-SNAPSHOT-IN-FILE.
016000     IF       WS-OPI-STATUS NOT = "00"
016100              DISPLAY OP101 WS-OPI-STATUS
016200              MOVE     1 TO RETURN-CODE
016300              GOBACK
016400     END-IF.
016500*
016600     OPEN     I-O    OPTION-SNAPSHOT-FILE.
016700     IF       WS-OPN-STATUS NOT = "00"
016800              DISPLAY OP102 WS-OPN-STATUS
016900              CLOSE    OPTION-SNAPSHOT-IN-FILE
017000              MOVE     1 TO RETURN-CODE
017100              GOBACK
017200     END-IF.
017300*
017400     OPEN     I-O    OPTION-PARAM1-FILE.
017500     IF       WS-PRM-STATUS NOT = "00"
017600              DISPLAY OP103 WS-PRM-STATUS
017700              CLOSE    OPTION-SNAPSHOT-IN-FILE
017800                       OPTION-SNAPSHOT-FILE
017900              MOVE     1 TO RETURN-CODE
018000              GOBACK
018100     END-IF.
018200*
018300     MOVE     1 TO WS-PRM-RRN.
018400     READ     OPTION-PARAM1-FILE.
018500     ADD      1 TO OP-PR2-INGEST-FILES-CNT.
018600*
018700     READ     OPTION-SNAPSHOT-IN-FILE
018800              AT END MOVE "Y" TO WS-OPI-EOF-FLAG
018900     END-READ.
019000 AA010-OPEN-FILES-EXIT.
019100     EXIT.
019200*
019300*****************************************************
019400*  PROCESS ONE INCOMING SNAPSHOT ROW (R1, R2)         *
019500*****************************************************
019600*
019700 AA050-INGEST-SNAPSHOTS-PARA.
019800     ADD      1 TO OP-PR2-INGEST-READ-CNT.
019900*
020000     IF       OPI-TIMESTAMP = SPACES
020100              MOVE OP-PR2-RUN-TIMESTAMP TO OPI-TIMESTAMP
020200     END-IF.
020300*
020400     PERFORM  AA060-MERGE-SNAPSHOT-PARA
020500         THRU AA060-MERGE-SNAPSHOT-EXIT.
020600*
020700     READ     OPTION-SNAPSHOT-IN-FILE
020800              AT END MOVE "Y" TO WS-OPI-EOF-FLAG
020900     END-READ.
021000 AA050-INGEST-SNAPSHOTS-EXIT.
021100     EXIT.
021200*
021300*****************************************************
021400*  MERGE INTO THE SNAPSHOT STORE (INSERT-OR-REPLACE)  *
021500*  ON KEY OSI-KEY + TIMESTAMP (R1)                     *
021600*****************************************************
021700*
021800 AA060-MERGE-SNAPSHOT-PARA.
021900     MOVE     OPI-OSI-KEY     TO OPN-OSI-KEY.
022000     MOVE     OPI-TIMESTAMP   TO OPN-TIMESTAMP.
022100*
022200     READ     OPTION-SNAPSHOT-FILE
022300              INVALID KEY
022400                       MOVE "N" TO WS-OPN-FOUND-FLAG
022500              NOT INVALID KEY
022600                       MOVE "Y" TO WS-OPN-FOUND-FLAG
022700     END-READ.
022800*
022900     MOVE     OPI-SNAPSHOT-RECORD TO OPN-SNAPSHOT-RECORD.
023000*
023100     IF       WS-OPN-FOUND
023200              REWRITE OPN-SNAPSHOT-RECORD
023300     ELSE
023400              WRITE   OPN-SNAPSHOT-RECORD
023500     END-IF.
023600     ADD      1 TO OP-PR2-INGEST-MERGE-CNT.
023700 AA060-MERGE-SNAPSHOT-EXIT.
023800     EXIT.
023900*
024000*****************************************************
024100*  WRITE BACK CONTROL TOTALS AND CLOSE DOWN           *
024200*****************************************************
024300*
024400 AA090-CLOSE-FILES-PARA.
024500     REWRITE  OP-PARAM1-RECORD.
024600     CLOSE    OPTION-SNAPSHOT-IN-FILE
024700              OPTION-SNAPSHOT-FILE
024800              OPTION-PARAM1-FILE.
024900 AA090-CLOSE-FILES-EXIT.
025000     EXIT.

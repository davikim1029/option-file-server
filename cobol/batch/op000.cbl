000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   RUN INITIALISATION                           *
000500*         BUILDS THE RUN TIMESTAMP AND ZEROES CONTROL TOTALS      *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         OP000.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       01/11/1982.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            OPTION ETL RUN INITIALISATION.
002700*                        FIRST STEP OF THE NIGHT'S RUN - STAMPS
002800*                        THE OPPARAM1 RECORD WITH THIS RUN'S
002900*                        TIMESTAMP AND ZEROES THE UNIT CONTROL
003000*                        TOTALS SO EACH OPNNN STEP STARTS CLEAN.
003100*
003200*    VERSION.            1.0.00 OF 14/10/2025.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED:
003700*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
003800*
003900*    ERROR MESSAGES USED.
004000*                        OP001, OP002.
004100*
004200* CHANGES:
004300* 01/11/82 VBC - ORIGINAL RELEASE AS PY000, START-OF-DAY ENTRY
004400*                FOR THE PAYROLL MENU CHAIN.                       VBC001
004500* 14/03/84 RJH - ADDED PARAM1 RRN=1 RANDOM READ, WAS SEQUENTIAL
004600*                FIRST RECORD READ BEFORE.                         RJH002
004700* 09/07/87 RJH - TRAPPED PARAM1 NOT-FOUND SO THE RUN STOPS WITH
004800*                A MESSAGE INSTEAD OF ABENDING.                    RJH003
004900* 22/01/91 MWS - CONTROL-TOTAL BLOCK WIDENED, TWO MORE COUNTERS
005000*                ADDED FOR THE COST-CENTRE SUMMARY.                MWS004
005100* 19/11/98 VBC - Y2K: RUN-DATE FIELD AND ALL DATE COMPARES
005200*                CONVERTED TO 4-DIGIT YEAR WINDOWING.  TESTED
005300*                AGAINST 00/01/01 AND 99/12/31 BOUNDARY DATES.     VBC005
005400* 08/04/03 DPK - RECOMPILED UNDER THE NEW SITE COMPILER, NO
005500*                SOURCE CHANGES NEEDED.                             DPK006
005600* 17/09/09 VBC - MIGRATED FROM MICRO FOCUS TO GNU COBOL, FILE
005700*                STATUS CHECKING TIGHTENED ON THE PARAM1 OPEN.     VBC007
005800* 14/10/25 VBC - 1.0.00 TAKEN FROM PY000, REBUILT AS AN
005900*                UNATTENDED RUN-INITIALISATION STEP FOR THE OP
006000*                ETL SUITE - NO SCREEN ACCEPT/DISPLAY, NO MENU
006100*                CHAIN.  STAMPS OP-PR2-RUN-TIMESTAMP (R2) AND
006200*                ZEROES THE UNIT CONTROL TOTALS.                  VBC008
006300* 02/02/26 VBC -    .01 OWNS OPPARAM1 DIRECTLY RATHER THAN BEING
006400*                       CALLED WITH IT ON LINKAGE - OP100 ONWARDS
006500*                       ALL RUN AFTER THIS STEP AND JUST RE-READ
006600*                       AND RE-WRITE THE SAME RECORD AS THEY GO,
006700*                       SO THE COUNTERS ARE ONLY EVER ZEROED HERE
006800*                       ONCE PER RUN.                             VBC009
006900*
007000*************************************************************************
007100*
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007600* UPDATED 2024-04-16.
007700*
007800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008000* 1976-2026 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008500*
008600*************************************************************************
008700*
008800 ENVIRONMENT             DIVISION.
008900*===============================
009000*
009100 COPY  "ENVDIV.COB".
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400*
009500     COPY "SELOPPRM.COB".
009600*
009700 DATA                    DIVISION.
009800*===============================
009900 FILE SECTION.
010000*
010100     COPY "FDOPPRM.COB".
010200*
010300 WORKING-STORAGE SECTION.
010400*----------------------
010500*
010600 77  WS-PROG-NAME        PIC X(15)  VALUE "OP000 (1.0.01)".
010700*
010800 01  WS-PRM-RRN          PIC 9(4)   COMP.
010900 01  WS-PRM-STATUS       PIC XX.
011000*
011100 01  WS-DATE-TIME-WORK.
011200     03  WSA-DATE.
011300         05  WSA-CCYY        PIC 9(4).
011400         05  WSA-MM          PIC 99.
011500         05  WSA-DD          PIC 99.
011600     03  WSB-TIME.
011700         05  WSB-HH          PIC 99.
011800         05  WSB-MI          PIC 99.
011900         05  WSB-SS          PIC 99.
012000         05  FILLER          PIC XX.
012100 01  WS-DATE-TIME-NUM REDEFINES WS-DATE-TIME-WORK.
012200     03  WS-DTN-CCYYMMDD     PIC 9(8).
012300     03  WS-DTN-HHMISS       PIC 9(6).
012400     03  FILLER              PIC XX.
012500*
012600 01  WS-RUN-DATE-DISP.
012700     03  WS-RD-CCYY          PIC 9(4).
012800     03  WS-RD-MM            PIC 99.
012900     03  WS-RD-DD            PIC 99.
013000 01  WS-RUN-DATE-NUM  REDEFINES WS-RUN-DATE-DISP  PIC 9(8).
013100*
013200 01  WS-RUN-TIME-DISP.
013300     03  WS-RT-HH            PIC 99.
013400     03  WS-RT-MI            PIC 99.
013500     03  WS-RT-SS            PIC 99.
013600 01  WS-RUN-TIME-NUM  REDEFINES WS-RUN-TIME-DISP  PIC 9(6).
013700*
013800 01  WS-STAMP-WORK.
013900     03  WS-STAMP-CCYY       PIC 9(4).
014000     03  WS-STAMP-DASH1      PIC X      VALUE "-".
014100     03  WS-STAMP-MM         PIC 99.
014200     03  WS-STAMP-DASH2      PIC X      VALUE "-".
014300     03  WS-STAMP-DD         PIC 99.
014400     03  WS-STAMP-T          PIC X      VALUE "T".
014500     03  WS-STAMP-HH         PIC 99.
014600     03  WS-STAMP-COLON1     PIC X      VALUE ":".
014700     03  WS-STAMP-MI         PIC 99.
014800     03  WS-STAMP-COLON2     PIC X      VALUE ":".
014900     03  WS-STAMP-SS         PIC 99.
015000     03  FILLER              PIC X(2).
015100*
015200 01  ERROR-MESSAGES.
015300     03  OP001           PIC X(38) VALUE
015400         "OP001 Parameter file does not exist -".
015500     03  OP002           PIC X(32) VALUE
015600         "OP002 Read PARAM record Error = ".
015700     03  FILLER          PIC X(2).
015800*
015900 PROCEDURE               DIVISION.
016000*===============================
016100*
016200 0000-MAIN-PARA.
016300     OPEN     I-O  OPTION-PARAM1-FILE.
016400     IF       WS-PRM-STATUS NOT = "00"
016500              DISPLAY OP001
016600              DISPLAY "  FILE STATUS = " WS-PRM-STATUS
016700              MOVE     1 TO RETURN-CODE
016800              GOBACK
016900     END-IF.
017000*
017100     MOVE     1 TO WS-PRM-RRN.
017200     READ     OPTION-PARAM1-FILE.
017300     IF       WS-PRM-STATUS NOT = "00"
017400              DISPLAY OP002 WS-PRM-STATUS
017500              CLOSE    OPTION-PARAM1-FILE
017600              MOVE     1 TO RETURN-CODE
017700              GOBACK
017800     END-IF.
017900*
018000     PERFORM  1000-BUILD-TIMESTAMP-PARA
018100         THRU 1000-BUILD-TIMESTAMP-EXIT.
018200     PERFORM  2000-ZERO-CONTROLS-PARA
018300         THRU 2000-ZERO-CONTROLS-EXIT.
018400*
018500     REWRITE  OP-PARAM1-RECORD.
018600     CLOSE    OPTION-PARAM1-FILE.
018700     MOVE     ZERO TO RETURN-CODE.
018800     GOBACK.
018900*
019000*****************************************************
019100*  BUILD RUN TIMESTAMP (R2)                          *
019200*  =========================                         *
019300*****************************************************
019400*
019500 1000-BUILD-TIMESTAMP-PARA.
019600     ACCEPT   WSA-DATE   FROM DATE YYYYMMDD.
019700     ACCEPT   WSB-TIME   FROM TIME.
019800*
019900     MOVE     WSA-CCYY TO WS-RD-CCYY WS-STAMP-CCYY.
020000     MOVE     WSA-MM   TO WS-RD-MM   WS-STAMP-MM.
020100     MOVE     WSA-DD   TO WS-RD-DD   WS-STAMP-DD.
020200     MOVE     WSB-HH   TO WS-RT-HH   WS-STAMP-HH.
020300     MOVE     WSB-MI   TO WS-RT-MI   WS-STAMP-MI.
020400     MOVE     WSB-SS   TO WS-RT-SS   WS-STAMP-SS.
020500*
020600     MOVE     WS-RUN-DATE-NUM  TO OP-PR2-RUN-DATE.
020700     MOVE     WS-RUN-TIME-NUM  TO OP-PR2-RUN-TIME.
020800     MOVE     WS-STAMP-WORK    TO OP-PR2-RUN-TIMESTAMP.
020900 1000-BUILD-TIMESTAMP-EXIT.
021000     EXIT.
021100*
021200*****************************************************
021300*  ZERO UNIT CONTROL TOTALS                          *
021400*  ========================                          *
021500*****************************************************
021600*
021700 2000-ZERO-CONTROLS-PARA.
021800     MOVE     ZERO  TO  OP-PR2-INGEST-READ-CNT
021900                        OP-PR2-INGEST-MERGE-CNT
022000                        OP-PR2-INGEST-FILES-CNT
022100                        OP-PR2-ARCHIVE-CNT
022200                        OP-PR2-ARCHIVE-PURGE-CNT
022300                        OP-PR2-PERMUTE-CONTRACT-CNT
022400                        OP-PR2-PERMUTE-ROW-CNT
022500                        OP-PR2-LIFESPAN-CNT
022600                        OP-PR2-TOTAL-SNAPSHOTS
022700                        OP-PR2-UNIQUE-OPTIONS
022800                        OP-PR2-UNIQUE-SYMBOLS
022900                        OP-PR2-COMPLETED-LIFESPANS.
023000 2000-ZERO-CONTROLS-EXIT.
023100     EXIT.

000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*                   RECENT-ROWS REPORT                           *
000500*      30 MOST-RECENT SNAPSHOT ROWS, DESCENDING TIMESTAMP         *
000600*                          (UNIT 6)                               *
000700*                                                                *
000800******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300 PROGRAM-ID.         OP510.
001400*
001500 AUTHOR.             V B COEN.
001600*
001700 INSTALLATION.       APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.       02/03/1993.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002500*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.            RECENT-ROWS REPORT (UNIT 6).  PRINTS THE
002800*                        OP-PR1-RECENT-ROWS-MAX (NORMALLY 30)
002900*                        SNAPSHOT STORE ROWS CARRYING THE GREATEST
003000*                        TIMESTAMPS, MOST RECENT FIRST.
003100*
003200*                        THE SNAPSHOT STORE IS KEYED ON
003300*                        OSI-KEY + TIMESTAMP (SEE WSOPSNP.COB) SO
003400*                        A PLAIN INDEXED READ-BACKWARDS ONLY GIVES
003500*                        TIMESTAMP ORDER WITHIN ONE OSI-KEY, NOT
003600*                        ACROSS THE WHOLE STORE.  THIS STEP SCANS
003700*                        THE STORE FORWARDS ONCE, KEEPING A SMALL
003800*                        WORKING-STORAGE TABLE OF THE BIGGEST
003900*                        TIMESTAMPS SEEN SO FAR (HIGH-TO-LOW,
004000*                        INSERTED IN PLACE, SMALLEST DROPPED WHEN
004100*                        THE TABLE IS FULL) - A TABLE SEARCH IN
004200*                        PLACE OF A SORT STEP.
004300*
004400*    VERSION.            1.0.00 OF 19/10/2025.
004500*
004600*    CALLED MODULES.     NONE.
004700*
004800*    FILES USED:
004900*                        OPSNPSTR.   SNAPSHOT STORE (INPUT ONLY).
005000*                        OPPARAM1.   RUN-CONTROL PARAMETER RECORD.
005100*                        PRINT-FILE. 132-COLUMN REPORT OUTPUT.
005200*
005300*    ERROR MESSAGES USED.
005400*                        OP511, OP512.
005500*
005600* CHANGES:
005700* 02/03/93 VBC - ORIGINAL RELEASE AS PYLATEST, A PRINT OF THE
005800*                MOST-RECENTLY-ENTERED TIMESHEET ROWS FOR THE
005900*                SUPERVISOR'S MORNING CHECK.                        VBC001
006000* 15/07/96 RJH - ROW COUNT MADE A PARAMETER INSTEAD OF A FIXED
006100*                20, SO THE BIGGER DEPOTS COULD ASK FOR MORE.       RJH002
006200* 08/02/99 VBC - Y2K: TIMESHEET TIMESTAMP COMPARE WIDENED TO
006300*                4-DIGIT YEAR.                                      VBC003
006400* 12/11/03 DPK - FILE STATUS CHECKING TIGHTENED ON THE INPUT
006500*                OPEN.                                              DPK004
006600* 29/01/09 VBC - PORTED TO GNU COBOL.                               VBC005
006700* 19/10/25 VBC - 1.0.00 REWRITTEN AS OP510 FOR THE ETL SUITE.
006800*                DETAIL SECTION STYLE CARRIED OVER FROM VACPRINT
006900*                BUT THE TOP-N SELECTION REPLACES ITS SIMPLE
007000*                SEQUENTIAL EMPLOYEE READ, SINCE THIS STORE HAS
007100*                NO TIMESTAMP-ONLY INDEX.  SCREEN/MENU LINKAGE
007200*                DROPPED - UNATTENDED BATCH STEP.                  VBC006
007300*
007400*************************************************************************
007500*
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
008000* UPDATED 2024-04-16.
008100*
008200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008400* 1976-2026 AND LATER.
008500*
008600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008900*
009000*************************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*===============================
009400*
009500 COPY  "ENVDIV.COB".
009600 INPUT-OUTPUT            SECTION.
009700 FILE-CONTROL.
009800*
009900     COPY "SELOPSNP.COB".
010000     COPY "SELOPPRM.COB".
010100     COPY "SELPRINT.COB".
010200*
010300 DATA                    DIVISION.
010400*===============================
010500 FILE SECTION.
010600*
010700     COPY "FDOPSNP.COB".
010800     COPY "FDOPPRM.COB".
010900*
011000 FD  PRINT-FILE
011100     REPORT IS OPTION-RECENT-REPORT.
011200*
011300 WORKING-STORAGE SECTION.
011400*----------------------
011500*
011600 77  WS-PROG-NAME        PIC X(15)  VALUE "OP510 (1.0.00)".
011700 77  WS-TABLE-MAX        PIC S9(3)  COMP VALUE +30.
011800*
011900 01  WS-FILE-STATUSES.
012000     03  WS-OPN-STATUS       PIC XX.
012100     03  WS-PRM-STATUS       PIC XX.
012200     03  WS-PRT-STATUS       PIC XX.
012300*
012400 01  WS-PRM-RRN          PIC 9(4)   COMP.
012500*
012600 01  WS-SWITCHES.
012700     03  WS-OPN-EOF-FLAG     PIC X      VALUE "N".
012800         88  WS-OPN-EOF              VALUE "Y".
012900*
013000 01  WS-TOP-CONTROLS.
013100     03  WS-TOP-MAX          PIC S9(3)  COMP.
013200     03  WS-TOP-COUNT        PIC S9(3)  COMP VALUE ZERO.
013300     03  WS-TOP-IDX          PIC S9(3)  COMP.
013400     03  WS-PRINT-IDX        PIC S9(3)  COMP.
013500*
013600 01  WS-TOP-TABLE.
013700     03  WSTOP-ENTRY  OCCURS 30 TIMES.
013800         05  WSTOP-OSI-KEY       PIC X(21).
013900         05  WSTOP-TIMESTAMP     PIC X(19).
014000         05  WSTOP-SYMBOL        PIC X(6).
014100         05  WSTOP-LAST-PRICE    PIC S9(7)V9(4)  COMP-3.
014200         05  WSTOP-BID           PIC S9(7)V9(4)  COMP-3.
014300         05  WSTOP-ASK           PIC S9(7)V9(4)  COMP-3.
014400         05  WSTOP-IV            PIC S9(3)V9(6)  COMP-3.
014500         05  WSTOP-DAYS-TO-EXP   PIC S9(5)V99    COMP-3.
014600         05  FILLER              PIC X(4).
014700*
014800 01  ERROR-MESSAGES.
014900     03  OP511           PIC X(35) VALUE
015000         "OP511 Snapshot-Store open error - ".
015100     03  OP512           PIC X(30) VALUE
015200         "OP512 Param1 file open error -".
015300*
015400 REPORT                  SECTION.
015500*----------------------
015600*
015700 RD  OPTION-RECENT-REPORT
015800     CONTROL      FINAL
015900     PAGE LIMIT   OP-PR1-PAGE-LINES-L
016000     HEADING      1
016100     FIRST DETAIL 6
016200     LAST  DETAIL OP-PR1-PAGE-LINES-L.
016300*
016400 01  TYPE PAGE HEADING.
016500     03  LINE  1.
016600         05  COL   1     PIC X(15)   SOURCE WS-PROG-NAME.
016700         05  COL  20     PIC X(45)   VALUE
016800             "OPTION SNAPSHOT ETL - RECENT ROWS REPORT".
016900         05  COL 100     PIC X(19)   SOURCE OP-PR2-RUN-TIMESTAMP.
017000         05  COL 124     PIC X(5)    VALUE "PAGE ".
017100         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
017200     03  LINE  3.
017300         05  COL   1     PIC X(21)   VALUE "OSI-KEY".
017400         05  COL  24     PIC X(19)   VALUE "TIMESTAMP".
017500         05  COL  44     PIC X(6)    VALUE "SYMBOL".
017600         05  COL  52     PIC X(11)   VALUE "LAST PRICE".
017700         05  COL  64     PIC X(11)   VALUE "BID".
017800         05  COL  76     PIC X(11)   VALUE "ASK".
017900         05  COL  88     PIC X(10)   VALUE "IV".
018000         05  COL  99     PIC X(8)    VALUE "DAYS-EXP".
018100     03  LINE  4.
018200         05  COL   1     PIC X(108)  VALUE ALL "-".
018300*
018400 01  Recent-Detail TYPE DETAIL.
018500     03  LINE + 1.
018600         05  COL   1     PIC X(21)
018700                         SOURCE WSTOP-OSI-KEY     (WS-PRINT-IDX).
018800         05  COL  24     PIC X(19)
018900                         SOURCE WSTOP-TIMESTAMP    (WS-PRINT-IDX).
019000         05  COL  44     PIC X(6)
019100                         SOURCE WSTOP-SYMBOL       (WS-PRINT-IDX).
019200         05  COL  52     PIC Z(5)9.9999
019300                         SOURCE WSTOP-LAST-PRICE   (WS-PRINT-IDX).
019400         05  COL  64     PIC Z(5)9.9999
019500                         SOURCE WSTOP-BID          (WS-PRINT-IDX).
019600         05  COL  76     PIC Z(5)9.9999
019700                         SOURCE WSTOP-ASK          (WS-PRINT-IDX).
019800         05  COL  88     PIC Z(2)9.999999
019900                         SOURCE WSTOP-IV           (WS-PRINT-IDX).
020000         05  COL  99     PIC -(4)9.99
020100                         SOURCE WSTOP-DAYS-TO-EXP  (WS-PRINT-IDX).
020200*
020300 01  TYPE CONTROL FOOTING FINAL.
020400     03  LINE + 2.
020500         05  COL   1     PIC X(28)   VALUE "TOTAL ROWS LISTED".
020600         05  COL  30     PIC ZZ9     SOURCE WS-TOP-COUNT.
020700*
020800 PROCEDURE               DIVISION.
020900*===============================
021000*
021100 AA000-MAIN-PARA.
021200     PERFORM  AA010-OPEN-FILES-PARA
021300         THRU AA010-OPEN-FILES-EXIT.
021400*
021500     PERFORM  AA050-SCAN-SNAPSHOTS-PARA
021600         THRU AA050-SCAN-SNAPSHOTS-EXIT
021700         UNTIL WS-OPN-EOF.
021800*
021900     INITIATE  OPTION-RECENT-REPORT.
022000     PERFORM  AA080-PRINT-ONE-ROW-PARA
022100         THRU AA080-PRINT-ONE-ROW-EXIT
022200         VARYING WS-PRINT-IDX FROM 1 BY 1
022300         UNTIL WS-PRINT-IDX > WS-TOP-COUNT.
022400     TERMINATE OPTION-RECENT-REPORT.
022500*
022600     PERFORM  AA090-CLOSE-FILES-PARA
022700         THRU AA090-CLOSE-FILES-EXIT.
022800*
022900     DISPLAY  "OP510 RECENT ROWS - ROWS LISTED = " WS-TOP-COUNT.
023000     MOVE     ZERO TO RETURN-CODE.
023100     GOBACK.
023200*
023300*****************************************************
023400*  OPEN FILES AND SET THE TABLE SIZE FROM OPPARAM1    *
023500*****************************************************
023600*
023700 AA010-OPEN-FILES-PARA.
023800     OPEN     INPUT   OPTION-SNAPSHOT-FILE.
023900     IF       WS-OPN-STATUS NOT = "00"
024000              DISPLAY OP511 WS-OPN-STATUS
024100              MOVE     1 TO RETURN-CODE
024200              GOBACK
024300     END-IF.
024400*
024500     OPEN     I-O     OPTION-PARAM1-FILE.
024600     IF       WS-PRM-STATUS NOT = "00"
024700              DISPLAY OP512 WS-PRM-STATUS
024800              CLOSE    OPTION-SNAPSHOT-FILE
024900              MOVE     1 TO RETURN-CODE
025000              GOBACK
025100     END-IF.
025200*
025300     MOVE     1 TO WS-PRM-RRN.
025400     READ     OPTION-PARAM1-FILE.
025500     MOVE     OP-PR1-RECENT-ROWS-MAX TO WS-TOP-MAX.
025600     IF       WS-TOP-MAX > WS-TABLE-MAX OR WS-TOP-MAX < 1
025700              MOVE WS-TABLE-MAX TO WS-TOP-MAX
025800     END-IF.
025900*
026000     OPEN     OUTPUT  PRINT-FILE.
026100*
026200     MOVE     LOW-VALUES TO OPN-OSI-KEY OPN-TIMESTAMP.
026300     START    OPTION-SNAPSHOT-FILE KEY IS NOT LESS THAN OPN-OSI-KEY
026400              INVALID KEY MOVE "Y" TO WS-OPN-EOF-FLAG
026500     END-START.
026600     IF       NOT WS-OPN-EOF
026700              READ OPTION-SNAPSHOT-FILE NEXT RECORD
026800                   AT END MOVE "Y" TO WS-OPN-EOF-FLAG
026900              END-READ
027000     END-IF.
027100 AA010-OPEN-FILES-EXIT.
027200     EXIT.
027300*
027400*****************************************************
027500*  SCAN EVERY SNAPSHOT ROW ONCE, KEEPING THE TABLE     *
027600*  OF THE BIGGEST TIMESTAMPS SEEN SO FAR               *
027700*****************************************************
027800*
027900 AA050-SCAN-SNAPSHOTS-PARA.
028000     PERFORM  AA060-TEST-FOR-TOP-PARA
028100         THRU AA060-TEST-FOR-TOP-EXIT.
028200*
028300     READ     OPTION-SNAPSHOT-FILE NEXT RECORD
028400              AT END MOVE "Y" TO WS-OPN-EOF-FLAG
028500     END-READ.
028600 AA050-SCAN-SNAPSHOTS-EXIT.
028700     EXIT.
028800*
028900*****************************************************
029000*  DECIDE WHETHER THIS ROW BELONGS IN THE TOP TABLE   *
029100*  AND FIND ITS SORTED (DESCENDING) INSERT SLOT       *
029200*****************************************************
029300*
029400 AA060-TEST-FOR-TOP-PARA.
029500     IF       WS-TOP-COUNT < WS-TOP-MAX
029600              ADD  1 TO WS-TOP-COUNT
029700              MOVE WS-TOP-COUNT TO WS-TOP-IDX
029800              PERFORM AA061-SHIFT-DOWN-PARA
029900                  THRU AA061-SHIFT-DOWN-EXIT
030000                  UNTIL WS-TOP-IDX = 1
030100                  OR OPN-TIMESTAMP NOT >
030200                     WSTOP-TIMESTAMP (WS-TOP-IDX - 1)
030300              PERFORM AA062-STORE-ENTRY-PARA
030400                  THRU AA062-STORE-ENTRY-EXIT
030500     ELSE
030600         IF   OPN-TIMESTAMP > WSTOP-TIMESTAMP (WS-TOP-MAX)
030700              MOVE WS-TOP-MAX TO WS-TOP-IDX
030800              PERFORM AA061-SHIFT-DOWN-PARA
030900                  THRU AA061-SHIFT-DOWN-EXIT
031000                  UNTIL WS-TOP-IDX = 1
031100                  OR OPN-TIMESTAMP NOT >
031200                     WSTOP-TIMESTAMP (WS-TOP-IDX - 1)
031300              PERFORM AA062-STORE-ENTRY-PARA
031400                  THRU AA062-STORE-ENTRY-EXIT
031500         END-IF
031600     END-IF.
031700 AA060-TEST-FOR-TOP-EXIT.
031800     EXIT.
031900*
032000*****************************************************
032100*  RIPPLE ONE SLOWER ENTRY DOWN TO MAKE ROOM          *
032200*****************************************************
032300*
032400 AA061-SHIFT-DOWN-PARA.
032500     MOVE     WSTOP-ENTRY (WS-TOP-IDX - 1)
032600              TO WSTOP-ENTRY (WS-TOP-IDX).
032700     SUBTRACT 1 FROM WS-TOP-IDX.
032800 AA061-SHIFT-DOWN-EXIT.
032900     EXIT.
033000*
033100*****************************************************
033200*  STORE THE CURRENT ROW INTO ITS INSERT SLOT          *
033300*****************************************************
033400*
033500 AA062-STORE-ENTRY-PARA.
033600     MOVE     OPN-OSI-KEY      TO WSTOP-OSI-KEY    (WS-TOP-IDX).
033700     MOVE     OPN-TIMESTAMP    TO WSTOP-TIMESTAMP  (WS-TOP-IDX).
033800     MOVE     OPN-SYMBOL       TO WSTOP-SYMBOL     (WS-TOP-IDX).
033900     MOVE     OPN-LAST-PRICE   TO WSTOP-LAST-PRICE (WS-TOP-IDX).
034000     MOVE     OPN-BID          TO WSTOP-BID        (WS-TOP-IDX).
034100     MOVE     OPN-ASK          TO WSTOP-ASK        (WS-TOP-IDX).
034200     MOVE     OPN-IV           TO WSTOP-IV         (WS-TOP-IDX).
034300     MOVE     OPN-DAYS-TO-EXP  TO WSTOP-DAYS-TO-EXP(WS-TOP-IDX).
034400 AA062-STORE-ENTRY-EXIT.
034500     EXIT.
034600*
034700*****************************************************
034800*  GENERATE ONE DETAIL LINE FROM THE TOP TABLE         *
034900*****************************************************
035000*
035100 AA080-PRINT-ONE-ROW-PARA.
035200     GENERATE Recent-Detail.
035300 AA080-PRINT-ONE-ROW-EXIT.
035400     EXIT.
035500*
035600*****************************************************
035700*  CLOSE DOWN                                         *
035800*****************************************************
035900*
036000 AA090-CLOSE-FILES-PARA.
036100     CLOSE    OPTION-SNAPSHOT-FILE
036200              OPTION-PARAM1-FILE
036300              PRINT-FILE.
036400 AA090-CLOSE-FILES-EXIT.
036500     EXIT.

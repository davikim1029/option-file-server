000100******************************************************************
000200*    FD FOR PERMUTATION FILE (UNIT 3 OUTPUT)                     *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP300 PERMUTATION GENERATION.     VBC001
000500*
000600 FD  OPTION-PERMUTATION-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 168 CHARACTERS.
000900     COPY "WSOPPMX.COB".
001000*

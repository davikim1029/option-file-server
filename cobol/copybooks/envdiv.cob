000100******************************************************************
000200*    COMMON ENVIRONMENT DIVISION ENTRIES                         *
000300*        COPIED INTO EVERY OP MODULE PROGRAM                     *
000400******************************************************************
000500*    29/10/25 VBC - CREATED FOR THE OPTION PROCESSING (OP)
000600*                   BATCH SUITE.                                  VBC001
000700*
000800 CONFIGURATION          SECTION.
000900 SOURCE-COMPUTER.       GNUCOBOL.
001000 OBJECT-COMPUTER.       GNUCOBOL.
001100 SPECIAL-NAMES.
001200     C01                  IS TOP-OF-FORM
001300     CLASS OSI-ALPHANUM   IS "0123456789"
001400                             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001500     UPSI-0 ON STATUS     IS OP-UPSI-DEBUG-ON
001600            OFF STATUS    IS OP-UPSI-DEBUG-OFF.
001700*

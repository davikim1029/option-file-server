000100******************************************************************
000200*    FD FOR LIFESPAN FILE (UNIT 4 OUTPUT)                        *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP400 LIFESPAN ANALYTICS.         VBC001
000500*
000600 FD  OPTION-LIFESPAN-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 120 CHARACTERS.
000900     COPY "WSOPLFS.COB".
001000*

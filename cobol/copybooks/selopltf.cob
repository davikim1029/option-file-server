000100******************************************************************
000200*    SELECT FOR OPTION LIFETIME STORE (ARCHIVED HISTORY)         *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP200/OP300.                      VBC001
000500*
000600     SELECT OPTION-LIFETIME-FILE  ASSIGN TO "OPLIFETM"
000700         ORGANIZATION IS INDEXED
000800         ACCESS MODE IS DYNAMIC
000900         RECORD KEY IS OPT-OSI-KEY OPT-TIMESTAMP
001000         FILE STATUS IS WS-OPT-STATUS.
001100*

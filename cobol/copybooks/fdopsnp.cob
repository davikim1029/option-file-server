000100******************************************************************
000200*    FD FOR OPTION SNAPSHOT STORE (ACTIVE CONTRACTS)             *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP100/OP200/OP400/OP510.          VBC001
000500*
000600 FD  OPTION-SNAPSHOT-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 150 CHARACTERS.
000900     COPY "WSOPSNP.COB"
001000         REPLACING ==OP-SNAPSHOT-RECORD== BY ==OPN-SNAPSHOT-RECORD==
001100                   ==OSI-==               BY ==OPN-==.
001200*

000100******************************************************************
000200*    SELECT FOR OPTION SNAPSHOT STORE (ACTIVE CONTRACTS)         *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP100/OP200/OP400/OP510.          VBC001
000500*
000600     SELECT OPTION-SNAPSHOT-FILE  ASSIGN TO "OPSNPSTR"
000700         ORGANIZATION IS INDEXED
000800         ACCESS MODE IS DYNAMIC
000900         RECORD KEY IS OPN-OSI-KEY OPN-TIMESTAMP
001000         FILE STATUS IS WS-OPN-STATUS.
001100*

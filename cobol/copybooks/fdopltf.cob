000100******************************************************************
000200*    FD FOR OPTION LIFETIME STORE (ARCHIVED HISTORY)             *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP200/OP300.                      VBC001
000500*
000600 FD  OPTION-LIFETIME-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 150 CHARACTERS.
000900     COPY "WSOPSNP.COB"
001000         REPLACING ==OP-SNAPSHOT-RECORD== BY ==OPT-SNAPSHOT-RECORD==
001100                   ==OSI-==               BY ==OPT-==.
001200*

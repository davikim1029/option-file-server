000100******************************************************************
000200*    SELECT FOR 132-COLUMN LANDSCAPE PRINT FILE                  *
000300******************************************************************
000400*    13/10/25 VBC - CREATED FOR OP500/OP510 REPORT PROGRAMS.      VBC001
000500*
000600     SELECT PRINT-FILE  ASSIGN TO OP-PR1-PRINT-SPOOL-NAME
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-PRT-STATUS.
000900*

000100******************************************************************
000200*    RECORD DEFINITION FOR OP PARAM1 FILE                        *
000300*        USES RRN = 1                                            *
000400******************************************************************
000500*
000600*    FILE SIZE 158 BYTES PADDED TO 200 BY FILLER.
000700*
000800*    PR1 BLOCK HOLDS THE RUN-CONTROL THRESHOLDS SET UP ONCE FOR
000900*    THE SYSTEM (BATCH SIZES, MINIMUM HISTORY, REPORT LIMITS).
001000*    PR2 BLOCK IS REWRITTEN BY OP000 AT THE START OF EVERY RUN
001100*    AND THEN AGAIN BY EACH OPNNN STEP AS IT FINISHES, SO
001200*    OP500'S SUMMARY REPORT CAN PICK UP EVERY UNIT'S CONTROL
001300*    TOTALS FROM THE ONE RECORD.
001400*
001500*    13/10/25 VBC - CREATED FROM WSPYPARAM1 LAYOUT, FIELDS
001600*                   CHANGED FOR ETL RUN CONTROL.                  VBC001
001700*    02/02/26 VBC - ADDED PR2 CONTROL-TOTAL FIELDS FOR OP500
001800*                   SUMMARY REPORT.                               VBC002
001900*
002000 01  OP-PARAM1-RECORD.
002100     03  OP-PR1-BLOCK.
002200         05  OP-PR1-MIN-SNAPSHOTS        PIC 99     COMP.
002300*                                            DEF 5  (R4)
002400         05  OP-PR1-ARCHIVE-BATCH-SIZE   PIC 9(3)   COMP.
002500*                                            DEF 500 CONTRACTS/PASS
002600         05  OP-PR1-PERMUTE-BATCH-SIZE   PIC 9(3)   COMP.
002700*                                            DEF 200 CONTRACTS/PASS
002800         05  OP-PR1-RECENT-ROWS-MAX      PIC 99     COMP.
002900*                                            DEF 30  (UNIT 6)
003000         05  OP-PR1-CURRENCY-SIGN        PIC X.
003100*                                            DEF "$"
003200         05  OP-PR1-OS-DELIMITER         PIC X.
003300*                                            / FOR *NIX AND \ FOR WINDOWS
003400         05  OP-PR1-DEBUGGING            PIC X.
003500*                                            DEF N (OR Y)
003600         05  OP-PR1-PAGE-LINES-L         PIC 99.
003700*                                            DEF 56  LANDSCAPE
003800         05  OP-PR1-PAGE-WIDTH-L         PIC 999.
003900*                                            DEF 132
004000         05  OP-PR1-PRINT-SPOOL-NAME     PIC X(48).
004100*
004200     03  OP-PR2-BLOCK.
004300         05  OP-PR2-RUN-DATE             PIC 9(8)   COMP.
004400*                                            CCYYMMDD OF THIS RUN
004500         05  OP-PR2-RUN-TIME             PIC 9(6)   COMP.
004600*                                            HHMMSS OF THIS RUN
004700         05  OP-PR2-RUN-TIMESTAMP        PIC X(19).
004800*                                            BUILT BY OP000, USED
004900*                                            FOR R2
005000*
005100*        UNIT CONTROL TOTALS - SET BY EACH OPNNN STEP, READ BY
005200*        OP500.
005300*
005400         05  OP-PR2-INGEST-READ-CNT      PIC S9(9)  COMP.
005500*                                            UNIT 1 - RECORDS READ
005600         05  OP-PR2-INGEST-MERGE-CNT     PIC S9(9)  COMP.
005700*                                            UNIT 1 - RECORDS
005800*                                            ADDED/REPLACED
005900         05  OP-PR2-INGEST-FILES-CNT     PIC S9(5)  COMP.
006000*                                            UNIT 1 - FILES PROCESSED
006100         05  OP-PR2-ARCHIVE-CNT          PIC S9(7)  COMP.
006200*                                            UNIT 2 - CONTRACTS
006300*                                            ARCHIVED
006400         05  OP-PR2-ARCHIVE-PURGE-CNT    PIC S9(7)  COMP.
006500*                                            UNIT 2 - CONTRACTS
006600*                                            DELETED-SMALL
006700         05  OP-PR2-PERMUTE-CONTRACT-CNT PIC S9(7)  COMP.
006800*                                            UNIT 3 - CONTRACTS
006900*                                            PERMUTED
007000         05  OP-PR2-PERMUTE-ROW-CNT      PIC S9(9)  COMP.
007100*                                            UNIT 3 - PERMUTATION
007200*                                            ROWS WRITTEN
007300         05  OP-PR2-LIFESPAN-CNT         PIC S9(7)  COMP.
007400*                                            UNIT 4 - LIFESPANS
007500*                                            WRITTEN
007600         05  OP-PR2-TOTAL-SNAPSHOTS      PIC S9(9)  COMP.
007700*                                            UNIT 5 - TOTAL
007800*                                            SNAPSHOT RECORDS
007900         05  OP-PR2-UNIQUE-OPTIONS       PIC S9(7)  COMP.
008000*                                            UNIT 5 - DISTINCT
008100*                                            OSIKEYS
008200         05  OP-PR2-UNIQUE-SYMBOLS       PIC S9(5)  COMP.
008300*                                            UNIT 5 - DISTINCT
008400*                                            SYMBOLS
008500         05  OP-PR2-COMPLETED-LIFESPANS  PIC S9(7)  COMP.
008600*                                            UNIT 5 - TOTAL
008700*                                            LIFESPAN RECORDS
008800*
008900     03  FILLER                          PIC X(42).
009000*

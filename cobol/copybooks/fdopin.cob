000100******************************************************************
000200*    FD FOR INCOMING OPTION SNAPSHOT FILE (UNIT 1 INPUT)         *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP100 SNAPSHOT INGESTION.         VBC001
000500*
000600 FD  OPTION-SNAPSHOT-IN-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 150 CHARACTERS.
000900     COPY "WSOPSNP.COB"
001000         REPLACING ==OP-SNAPSHOT-RECORD== BY ==OPI-SNAPSHOT-RECORD==
001100                   ==OSI-==               BY ==OPI-==.
001200*

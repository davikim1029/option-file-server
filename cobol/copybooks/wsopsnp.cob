000100******************************************************************
000200*                                                                *
000300*    RECORD DEFINITION FOR OPTION SNAPSHOT STORE                 *
000400*        USES OSI-KEY + OSI-TIMESTAMP AS KEY                     *
000500*                                                                *
000600******************************************************************
000700*    FILE SIZE 150 BYTES.
000800*
000900*    SHARED BY THE INCOMING SNAPSHOT FILE, THE SNAPSHOT STORE AND
001000*    THE LIFETIME STORE - SAME 01 LAYOUT THROUGHOUT.  CALLERS
001100*    COPY THIS BOOK REPLACING ==OSI-== BY THEIR OWN PREFIX SO
001200*    THE SAME LAYOUT CAN BE OPENED MORE THAN ONCE IN ONE PROGRAM
001300*    (SEE FDOPIN.COB, FDOPSNP.COB, FDOPLTF.COB).
001400*
001500*    29/10/25 VBC - CREATED FROM WSPYEMP LAYOUT, FIELDS CHANGED
001600*                   FOR OPTIONS.                                 VBC001
001700*    10/11/25 VBC - FIELD CHANGES.                                VBC002
001800*    20/11/25 VBC - OSI-KEY SPLIT VIEW ADDED FOR OSI SYMBOL,
001900*                   EXPIRY AND STRIKE.                            VBC003
002000*    28/11/25 VBC - GREEKS WIDTHS SETTLED, IV WIDENED TO
002100*                   9(3)V9(6).                                    VBC004
002200*    02/12/25 VBC - BID/ASK-SIZE, VOLUME, OPEN-INTEREST CHANGED
002300*                   TO COMP (BINARY).                             VBC005
002400*    17/03/26 VBC - SPREAD/MID-PRICE/MONEYNESS ADDED - FILE SIZE
002500*                   CHANGE.                                       VBC006
002600*
002700 01  OP-SNAPSHOT-RECORD.
002800     03  OSI-KEY                PIC X(21).
002900*                                   SYMBOL+EXPIRY+C/P+STRIKE (OSI FORM)
003000     03  OSI-KEY-VIEW  REDEFINES OSI-KEY.
003100         05  OSI-KEY-SYMBOL     PIC X(6).
003200         05  OSI-KEY-EXPIRY     PIC X(6).
003300*                                   YYMMDD
003400         05  OSI-KEY-CP         PIC X.
003500*                                   C OR P
003600         05  OSI-KEY-STRIKE     PIC X(8).
003700*                                   STRIKE * 1000, ZERO FILLED
003800     03  OSI-TIMESTAMP          PIC X(19).
003900*                                   YYYY-MM-DDTHH:MM:SS
004000     03  OSI-TIMESTAMP-VIEW  REDEFINES OSI-TIMESTAMP.
004100         05  OSI-SNAP-DATE      PIC X(10).
004200         05  OSI-SNAP-T         PIC X.
004300         05  OSI-SNAP-TIME      PIC X(8).
004400     03  OSI-SNAP-DATE-NUM  REDEFINES OSI-SNAP-DATE.
004500*                                   NUMERIC VIEW OF DATE PART
004600         05  OSI-SNAP-CCYY      PIC 9(4).
004700         05  FILLER             PIC X.
004800         05  OSI-SNAP-MM        PIC 99.
004900         05  FILLER             PIC X.
005000         05  OSI-SNAP-DD        PIC 99.
005100     03  OSI-SYMBOL             PIC X(6).
005200*                                   UNDERLYING TICKER
005300     03  OSI-OPTION-TYPE        PIC 9.
005400*                                   1 = CALL, 2 = PUT
005500         88  OSI-IS-CALL            VALUE 1.
005600         88  OSI-IS-PUT             VALUE 2.
005700     03  OSI-STRIKE-PRICE       PIC S9(7)V9(4)  COMP-3.
005800     03  OSI-LAST-PRICE         PIC S9(7)V9(4)  COMP-3.
005900     03  OSI-BID                PIC S9(7)V9(4)  COMP-3.
006000     03  OSI-ASK                PIC S9(7)V9(4)  COMP-3.
006100     03  OSI-BID-SIZE           PIC S9(9)       COMP.
006200     03  OSI-ASK-SIZE           PIC S9(9)       COMP.
006300     03  OSI-VOLUME             PIC S9(9)       COMP.
006400     03  OSI-OPEN-INTEREST      PIC S9(9)       COMP.
006500     03  OSI-NEAR-PRICE         PIC S9(7)V9(4)  COMP-3.
006600*                                   UNDERLYING CURRENT PRICE
006700     03  OSI-ITM-FLAG           PIC 9.
006800*                                   1 = IN THE MONEY, 0 = NOT
006900         88  OSI-IS-ITM             VALUE 1.
007000     03  OSI-DELTA              PIC S9V9(6)     COMP-3.
007100     03  OSI-GAMMA              PIC S9V9(6)     COMP-3.
007200     03  OSI-THETA              PIC S9V9(6)     COMP-3.
007300     03  OSI-VEGA               PIC S9V9(6)     COMP-3.
007400     03  OSI-RHO                PIC S9V9(6)     COMP-3.
007500     03  OSI-IV                 PIC S9(3)V9(6)  COMP-3.
007600     03  OSI-DAYS-TO-EXP        PIC S9(5)V99    COMP-3.
007700     03  OSI-SPREAD             PIC S9(7)V9(4)  COMP-3.
007800*                                   ASK - BID
007900     03  OSI-MID-PRICE          PIC S9(7)V9(4)  COMP-3.
008000*                                   (BID + ASK) / 2
008100     03  OSI-MONEYNESS          PIC S9(5)V9(6)  COMP-3.
008200*                                   UNDERLYING VS STRIKE
008300     03  FILLER                 PIC X(9).
008400*

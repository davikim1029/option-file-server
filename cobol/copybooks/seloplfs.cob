000100******************************************************************
000200*    SELECT FOR LIFESPAN FILE (UNIT 4 OUTPUT)                    *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP400 LIFESPAN ANALYTICS.         VBC001
000500*    18/10/25 VBC - ALSO OPENED BY OP500 SUMMARY REPORT.          VBC002
000600*
000700     SELECT OPTION-LIFESPAN-FILE  ASSIGN TO "OPLFSPAN"
000800         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
001000         RECORD KEY IS OPL-OSI-KEY
001100         FILE STATUS IS WS-OPL-STATUS.
001200*

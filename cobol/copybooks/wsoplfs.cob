000100******************************************************************
000200*                                                                *
000300*    RECORD DEFINITION FOR LIFESPAN FILE                         *
000400*        USES OSI-KEY AS KEY                                     *
000500*                                                                *
000600******************************************************************
000700*    FILE SIZE 120 BYTES.
000800*
000900*    ONE ROW PER COMPLETED CONTRACT - LIFESPAN ANALYTICS
001000*    SUMMARY (UNIT 4).
001100*
001200*    29/10/25 VBC - CREATED FROM WSPYPAY LAYOUT, FIELDS CHANGED
001300*                   FOR LIFESPANS.                                VBC001
001400*
001500 01  OP-LIFESPAN-RECORD.
001600     03  OPL-OSI-KEY            PIC X(21).
001700     03  OPL-SYMBOL             PIC X(6).
001800     03  OPL-OPTION-TYPE        PIC 9.
001900     03  OPL-STRIKE-PRICE       PIC S9(7)V9(4)  COMP-3.
002000     03  OPL-START-DATE         PIC X(19).
002100     03  OPL-START-DATE-VIEW  REDEFINES OPL-START-DATE.
002200         05  OPL-START-CCYY     PIC 9(4).
002300         05  FILLER             PIC X(15).
002400     03  OPL-END-DATE           PIC X(19).
002500     03  OPL-END-DATE-VIEW  REDEFINES OPL-END-DATE.
002600         05  OPL-END-CCYY       PIC 9(4).
002700         05  FILLER             PIC X(15).
002800     03  OPL-START-PRICE        PIC S9(7)V9(4)  COMP-3.
002900     03  OPL-END-PRICE          PIC S9(7)V9(4)  COMP-3.
003000     03  OPL-TOTAL-CHANGE       PIC S9(7)V9(4)  COMP-3.
003100     03  OPL-AVG-IV             PIC S9(3)V9(6)  COMP-3.
003200     03  OPL-MAX-IV             PIC S9(3)V9(6)  COMP-3.
003300     03  OPL-MIN-IV             PIC S9(3)V9(6)  COMP-3.
003400     03  OPL-IV-PRESENT-FLAG    PIC X.
003500*                                   Y = AT LEAST ONE NON-MISSING
003600*                                   IV SEEN
003700     03  OPL-TOTAL-SNAPSHOTS    PIC S9(5)       COMP.
003800     03  FILLER                 PIC X(10).
003900*

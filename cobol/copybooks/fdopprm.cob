000100******************************************************************
000200*    FD FOR OP PARAM1 FILE (RUN-CONTROL RECORD, RRN = 1)         *
000300******************************************************************
000400*    13/10/25 VBC - CREATED FOR OP000 AND ALL OPNNN STEPS.        VBC001
000500*
000600 FD  OPTION-PARAM1-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 200 CHARACTERS.
000900     COPY "WSOPPRM.COB".
001000*

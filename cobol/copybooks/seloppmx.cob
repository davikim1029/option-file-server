000100******************************************************************
000200*    SELECT FOR PERMUTATION FILE (UNIT 3 OUTPUT)                 *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP300 PERMUTATION GENERATION.     VBC001
000500*
000600     SELECT OPTION-PERMUTATION-FILE  ASSIGN TO "OPPERMX"
000700         ORGANIZATION IS INDEXED
000800         ACCESS MODE IS DYNAMIC
000900         RECORD KEY IS OPX-OSI-KEY OPX-BUY-TIMESTAMP
001000                       OPX-SELL-TIMESTAMP
001100         FILE STATUS IS WS-OPX-STATUS.
001200*

000100******************************************************************
000200*    SELECT FOR INCOMING OPTION SNAPSHOT FILE (UNIT 1 INPUT)     *
000300******************************************************************
000400*    29/10/25 VBC - CREATED FOR OP100 SNAPSHOT INGESTION.         VBC001
000500*
000600     SELECT OPTION-SNAPSHOT-IN-FILE  ASSIGN TO "OPSNPIN"
000700         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-OPI-STATUS.
000900*

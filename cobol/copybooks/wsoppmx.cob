000100******************************************************************
000200*                                                                *
000300*    RECORD DEFINITION FOR PERMUTATION FILE                      *
000400*        USES OSI-KEY + BUY-TS + SELL-TS AS KEY                  *
000500*                                                                *
000600******************************************************************
000700*    FILE SIZE 168 BYTES.
000800*
000900*    ONE ROW PER BUY->SELL TIMESTAMP PAIR FOR A COMPLETED
001000*    CONTRACT - LABELLED TRAINING ROWS FOR THE DOWNSTREAM MODEL
001100*    BUILD (UNIT 3).
001200*
001300*    29/10/25 VBC - CREATED FROM WSPYCHK LAYOUT, FIELDS CHANGED
001400*                   FOR PERMUTATIONS.                             VBC001
001500*    02/02/26 VBC - RETURN-PCT WIDENED, RETURN-NA-FLAG ADDED FOR
001600*                   BUY-PRICE = 0.                                 VBC002
001700*
001800 01  OP-PERMUTATION-RECORD.
001900     03  OPX-OSI-KEY            PIC X(21).
002000     03  OPX-BUY-TIMESTAMP      PIC X(19).
002100     03  OPX-BUY-TS-VIEW  REDEFINES OPX-BUY-TIMESTAMP.
002200         05  OPX-BUY-DATE       PIC X(10).
002300         05  OPX-BUY-T          PIC X.
002400         05  OPX-BUY-TIME       PIC X(8).
002500     03  OPX-SELL-TIMESTAMP     PIC X(19).
002600     03  OPX-SELL-TS-VIEW  REDEFINES OPX-SELL-TIMESTAMP.
002700         05  OPX-SELL-DATE      PIC X(10).
002800         05  OPX-SELL-T         PIC X.
002900         05  OPX-SELL-TIME      PIC X(8).
003000     03  OPX-HOLD-SECONDS       PIC S9(9)       COMP.
003100     03  OPX-BUY-PRICE          PIC S9(7)V9(4)  COMP-3.
003200     03  OPX-SELL-PRICE         PIC S9(7)V9(4)  COMP-3.
003300     03  OPX-PROFIT             PIC S9(7)V9(4)  COMP-3.
003400     03  OPX-RETURN-PCT         PIC S9(5)V9(6)  COMP-3.
003500     03  OPX-RETURN-NA-FLAG     PIC X.
003600*                                   Y = RETURN-PCT NOT APPLICABLE
003700*                                   (BUY-PRICE ZERO)
003800*
003900*    FEATURE COLUMNS - CARRIED FROM THE SELL-SIDE SNAPSHOT (R10).
004000*
004100     03  OPX-SYMBOL             PIC X(6).
004200     03  OPX-OPTION-TYPE        PIC 9.
004300     03  OPX-STRIKE-PRICE       PIC S9(7)V9(4)  COMP-3.
004400     03  OPX-BID                PIC S9(7)V9(4)  COMP-3.
004500     03  OPX-ASK                PIC S9(7)V9(4)  COMP-3.
004600     03  OPX-DELTA              PIC S9V9(6)     COMP-3.
004700     03  OPX-GAMMA              PIC S9V9(6)     COMP-3.
004800     03  OPX-THETA              PIC S9V9(6)     COMP-3.
004900     03  OPX-VEGA               PIC S9V9(6)     COMP-3.
005000     03  OPX-RHO                PIC S9V9(6)     COMP-3.
005100     03  OPX-IV                 PIC S9(3)V9(6)  COMP-3.
005200     03  OPX-DAYS-TO-EXP        PIC S9(5)V99    COMP-3.
005300     03  OPX-SPREAD             PIC S9(7)V9(4)  COMP-3.
005400     03  OPX-MID-PRICE          PIC S9(7)V9(4)  COMP-3.
005500     03  OPX-MONEYNESS          PIC S9(5)V9(6)  COMP-3.
005600     03  FILLER                 PIC X(8).
005700*

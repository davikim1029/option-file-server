000100******************************************************************
000200*    SELECT FOR OP PARAM1 FILE (RUN-CONTROL RECORD, RRN = 1)     *
000300******************************************************************
000400*    13/10/25 VBC - CREATED FOR OP000 AND ALL OPNNN STEPS.        VBC001
000500*
000600     SELECT OPTION-PARAM1-FILE  ASSIGN TO "OPPARAM1"
000700         ORGANIZATION IS RELATIVE
000800         ACCESS MODE IS RANDOM
000900         RELATIVE KEY IS WS-PRM-RRN
001000         FILE STATUS IS WS-PRM-STATUS.
001100*

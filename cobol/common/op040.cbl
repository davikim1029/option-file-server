000100       >>SOURCE FIXED
000200******************************************************************
000300*                                                                *
000400*              HOLD-TIME COMPUTATION SUBPROGRAM                  *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100 PROGRAM-ID.         OP040.
001200*
001300 AUTHOR.             V B COEN.
001400*
001500 INSTALLATION.       APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.       13/10/1982.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002200*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.            HOLD-TIME COMPUTATION.
002600*                        TAKES A BUY TIMESTAMP AND A SELL
002700*                        TIMESTAMP, BOTH IN ISO FORM
002800*                        CCYY-MM-DDTHH:MI:SS, AND RETURNS THE
002900*                        ELAPSED HOLDING PERIOD IN WHOLE SECONDS
003000*                        (R7).  USES A JULIAN DAY-NUMBER COUNT SO
003100*                        NO INTRINSIC FUNCTIONS ARE NEEDED - SAME
003200*                        JOB MAPS04 DID FOR DD/MM/CCYY DATES, BUT
003300*                        WORKED BY HAND FOR THE ETL SUITE.
003400*
003500*    VERSION.            1.00 OF 13/10/2025.
003600*
003700* CHANGES:
003800* 13/10/82 VBC - ORIGINAL RELEASE AS MAPS04, DATE VALIDATION
003900*                AND DD/MM/CCYY TO BINARY-DAY CONVERSION FOR
004000*                THE WHOLE SUITE.                                  VBC001
004100* 02/06/85 RJH - ADDED LEAP-YEAR TABLE CHECK, PREVIOUS VERSION
004200*                MISCOUNTED FEBRUARY IN CENTURY YEARS.             RJH002
004300* 11/02/94 MWS - WIDENED THE BINARY DAY COUNT TO COMP-5 SO
004400*                DATES PAST 2027 DO NOT WRAP.                      MWS003
004500* 23/11/98 VBC - Y2K: ALL CALLERS CONVERTED TO PASS 4-DIGIT
004600*                YEARS, WINDOWING REMOVED FROM THIS MODULE.        VBC004
004700* 14/05/02 DPK - RECOMPILED UNDER THE NEW SITE COMPILER, NO
004800*                SOURCE CHANGES NEEDED.                            DPK005
004900* 29/01/09 VBC - MIGRATION TO GNU COBOL & USING INTRINSIC
005000*                FUNCTIONS TO DO MOST OF THE WORK, AS V1.10,
005100*                TO HELP REDUCE RISK OF FORMAT-CHANGE PROBLEMS
005200*                IN OLD PROGRAMS.                                  VBC006
005300* 13/10/25 VBC - CREATED OP040 FROM MAPS04 FOR OP300 PERMUTATION
005400*                GENERATION, HOLD-SECONDS (R7).                   VBC007
005500* 02/02/26 VBC - JULIAN DAY ARITHMETIC REWORKED TO DROP THE
005600*                INTRINSIC FUNCTIONS MAPS04 USED TO CARRY - THIS
005700*                SHOP WILL NOT BE USING FUNCTION INTEGER-OF-DATE
005800*                ON THE NEW ETL MACHINE YET.                      VBC008
005900*
006000*************************************************************************
006100*
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006600* UPDATED 2024-04-16.
006700*
006800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007000* 1976-2026 AND LATER.
007100*
007200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007500*
007600*************************************************************************
007700*
007800 ENVIRONMENT      DIVISION.
007900*========================
008000*
008100 COPY  "ENVDIV.COB".
008200 INPUT-OUTPUT     SECTION.
008300*-----------------------
008400*
008500 DATA             DIVISION.
008600*========================
008700 WORKING-STORAGE  SECTION.
008800*-----------------------
008900*
009000*    WORK FIELDS FOR THE JULIAN DAY-NUMBER CONVERSION - SAME
009100*    CALCULATION DONE TWICE, ONCE FOR THE BUY STAMP AND ONCE FOR
009200*    THE SELL STAMP, VIA 2000-CALC-JDN-PARA.
009300*
009400 01  WS-JDN-WORK-FIELDS.
009500     03  WS-WORK-CCYY           PIC 9(4).
009600     03  WS-WORK-MM             PIC 99.
009700     03  WS-WORK-DD             PIC 99.
009800     03  WS-WORK-A              PIC S9(5)       COMP.
009900     03  WS-WORK-Y4800          PIC S9(7)       COMP.
010000     03  WS-WORK-M3             PIC S9(5)       COMP.
010100     03  WS-WORK-JDN            PIC S9(9)       COMP.
010200     03  WS-WORK-JDN-TERM1      PIC S9(9)       COMP.
010300     03  WS-WORK-JDN-TERM2      PIC S9(9)       COMP.
010400     03  WS-WORK-JDN-TERM3      PIC S9(9)       COMP.
010500     03  WS-WORK-JDN-TERM4      PIC S9(9)       COMP.
010600*
010700 01  WS-RESULT-FIELDS.
010800     03  WS-BUY-JDN             PIC S9(9)       COMP.
010900     03  WS-SELL-JDN            PIC S9(9)       COMP.
011000     03  WS-BUY-SECS-IN-DAY     PIC S9(9)       COMP.
011100     03  WS-SELL-SECS-IN-DAY    PIC S9(9)       COMP.
011200     03  WS-DAY-DIFF            PIC S9(9)       COMP.
011300*
011400 01  WS-TIME-WORK-FIELDS.
011500     03  WS-WORK-HH             PIC 99.
011600     03  WS-WORK-MI             PIC 99.
011700     03  WS-WORK-SS             PIC 99.
011800 01  WS-TIME-WORK-NUM  REDEFINES WS-TIME-WORK-FIELDS  PIC 9(6).
011900*
012000 LINKAGE          SECTION.
012100*-----------------------
012200*
012300*********
012400* OP040 *
012500*********
012600*
012700 01  OP040-WS.
012800     03  OP040-BUY-STAMP        PIC X(19).
012900     03  OP040-BUY-STAMP-VIEW  REDEFINES OP040-BUY-STAMP.
013000         05  OP040-BUY-CCYY     PIC 9(4).
013100         05  FILLER             PIC X.
013200         05  OP040-BUY-MM       PIC 99.
013300         05  FILLER             PIC X.
013400         05  OP040-BUY-DD       PIC 99.
013500         05  FILLER             PIC X.
013600         05  OP040-BUY-HH       PIC 99.
013700         05  FILLER             PIC X.
013800         05  OP040-BUY-MI       PIC 99.
013900         05  FILLER             PIC X.
014000         05  OP040-BUY-SS       PIC 99.
014100     03  OP040-SELL-STAMP       PIC X(19).
014200     03  OP040-SELL-STAMP-VIEW  REDEFINES OP040-SELL-STAMP.
014300         05  OP040-SELL-CCYY    PIC 9(4).
014400         05  FILLER             PIC X.
014500         05  OP040-SELL-MM      PIC 99.
014600         05  FILLER             PIC X.
014700         05  OP040-SELL-DD      PIC 99.
014800         05  FILLER             PIC X.
014900         05  OP040-SELL-HH      PIC 99.
015000         05  FILLER             PIC X.
015100         05  OP040-SELL-MI      PIC 99.
015200         05  FILLER             PIC X.
015300         05  OP040-SELL-SS      PIC 99.
015400     03  OP040-HOLD-SECONDS     PIC S9(9)       COMP.
015500*
015600 PROCEDURE        DIVISION USING  OP040-WS.
015700*=========================================
015800*
015900*    REQUIRES OP040-BUY-STAMP AND OP040-SELL-STAMP IN
016000*    CCYY-MM-DDTHH:MI:SS FORM AND RETURNS THE HOLD PERIOD IN
016100*    WHOLE SECONDS IN OP040-HOLD-SECONDS (R7).  NO VALIDATION IS
016200*    DONE HERE - OP300 ONLY CALLS THIS FOR TWO SNAPSHOTS ALREADY
016300*    READ FROM THE LIFETIME STORE.
016400*
016500 0000-MAIN-PARA.
016600     MOVE     OP040-BUY-CCYY    TO WS-WORK-CCYY.
016700     MOVE     OP040-BUY-MM      TO WS-WORK-MM.
016800     MOVE     OP040-BUY-DD      TO WS-WORK-DD.
016900     PERFORM  2000-CALC-JDN-PARA THRU 2000-CALC-JDN-EXIT.
017000     MOVE     WS-WORK-JDN       TO WS-BUY-JDN.
017100     MOVE     OP040-BUY-HH      TO WS-WORK-HH.
017200     MOVE     OP040-BUY-MI      TO WS-WORK-MI.
017300     MOVE     OP040-BUY-SS      TO WS-WORK-SS.
017400     PERFORM  3000-CALC-SECS-PARA THRU 3000-CALC-SECS-EXIT.
017500     MOVE     WS-WORK-JDN       TO WS-BUY-SECS-IN-DAY.
017600*
017700     MOVE     OP040-SELL-CCYY   TO WS-WORK-CCYY.
017800     MOVE     OP040-SELL-MM     TO WS-WORK-MM.
017900     MOVE     OP040-SELL-DD     TO WS-WORK-DD.
018000     PERFORM  2000-CALC-JDN-PARA THRU 2000-CALC-JDN-EXIT.
018100     MOVE     WS-WORK-JDN       TO WS-SELL-JDN.
018200     MOVE     OP040-SELL-HH     TO WS-WORK-HH.
018300     MOVE     OP040-SELL-MI     TO WS-WORK-MI.
018400     MOVE     OP040-SELL-SS     TO WS-WORK-SS.
018500     PERFORM  3000-CALC-SECS-PARA THRU 3000-CALC-SECS-EXIT.
018600     MOVE     WS-WORK-JDN       TO WS-SELL-SECS-IN-DAY.
018700*
018800     SUBTRACT WS-BUY-JDN  FROM WS-SELL-JDN GIVING WS-DAY-DIFF.
018900     COMPUTE  OP040-HOLD-SECONDS =
019000              (WS-DAY-DIFF * 86400) +
019100              WS-SELL-SECS-IN-DAY - WS-BUY-SECS-IN-DAY.
019200     GO TO    9999-MAIN-EXIT.
019300*
019400*****************************************************
019500*  JULIAN DAY-NUMBER CALCULATION                    *
019600*  ==============================                  *
019700*                                                   *
019800*  FLIEGEL & VAN FLANDERN INTEGER FORM - REQUIRES    *
019900*  WS-WORK-CCYY/MM/DD AND RETURNS THE DAY NUMBER IN  *
020000*  WS-WORK-JDN.  RESULT IS ONLY EVER USED AS A       *
020100*  DIFFERENCE BETWEEN TWO CALLS SO THE EPOCH DOES    *
020200*  NOT MATTER.                                       *
020300*****************************************************
020400*
020500 2000-CALC-JDN-PARA.
020600     COMPUTE  WS-WORK-A     = (14 - WS-WORK-MM) / 12.
020700     COMPUTE  WS-WORK-Y4800 = WS-WORK-CCYY + 4800 - WS-WORK-A.
020800     COMPUTE  WS-WORK-M3    = WS-WORK-MM + (12 * WS-WORK-A) - 3.
020900*
021000     COMPUTE  WS-WORK-JDN-TERM1 =
021100              ((153 * WS-WORK-M3) + 2) / 5.
021200     COMPUTE  WS-WORK-JDN-TERM2 = WS-WORK-Y4800 / 4.
021300     COMPUTE  WS-WORK-JDN-TERM3 = WS-WORK-Y4800 / 100.
021400     COMPUTE  WS-WORK-JDN-TERM4 = WS-WORK-Y4800 / 400.
021500*
021600     COMPUTE  WS-WORK-JDN =
021700              WS-WORK-DD + WS-WORK-JDN-TERM1 +
021800              (365 * WS-WORK-Y4800) + WS-WORK-JDN-TERM2 -
021900              WS-WORK-JDN-TERM3 + WS-WORK-JDN-TERM4 - 32045.
022000 2000-CALC-JDN-EXIT.
022100     EXIT.
022200*
022300*****************************************************
022400*  SECONDS-SINCE-MIDNIGHT CALCULATION                *
022500*  ===================================               *
022600*                                                   *
022700*  REQUIRES WS-WORK-HH/MI/SS AND RETURNS THE SECOND  *
022800*  COUNT SINCE MIDNIGHT IN WS-WORK-JDN (RE-USED AS A *
022900*  WORK CELL HERE, CALLER MOVES IT OUT STRAIGHT AWAY) *
023000*****************************************************
023100*
023200 3000-CALC-SECS-PARA.
023300     COMPUTE  WS-WORK-JDN =
023400              (WS-WORK-HH * 3600) + (WS-WORK-MI * 60) +
023500              WS-WORK-SS.
023600 3000-CALC-SECS-EXIT.
023700     EXIT.
023800*
023900 9999-MAIN-EXIT.
024000     EXIT     PROGRAM.
